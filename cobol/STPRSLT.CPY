000100******************************************************************
000200*    STPRSLT  -  LAYOUT DEL RESULTADO DE LA EVALUACION BASE       *
000300*                UN UNICO REGISTRO POR PROYECTO                   *
000400******************************************************************
000500*    2024-11-11  EEDR  TK-0509  VERSION INICIAL DEL COPY          *STP005
000600*    2025-01-06  PEDR  TK-0522  AR-TIER PASA DE X(10) A X(12)     *STP005
000700*                      PARA QUE QUEPA "INTERMEDIATE" COMPLETO     *STP005
000800******************************************************************
000900 01  REG-RESULTADO.
001000     02  AR-PROJECT-ID           PIC 9(05).
001100     02  AR-SCORE                PIC 9(03)V99.
001200     02  AR-TIER                 PIC X(12).
001300         88  AR-NIVEL-PRINCIPIANTE       VALUE "Beginner".
001400         88  AR-NIVEL-INTERMEDIO         VALUE "Intermediate".
001500         88  AR-NIVEL-AVANZADO           VALUE "Advanced".
001600     02  FILLER                  PIC X(08).
