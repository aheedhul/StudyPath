000100******************************************************************
000200* FECHA       : 04/11/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPFEAS                                          *
000600* TIPO        : BATCH (RUTINA LLAMADA)                           *
000700* DESCRIPCION : RUTINA DE VERIFICACION DE FACTIBILIDAD. RECIBE   *
000800*             : EL TOTAL DE PAGINAS DEL LIBRO, EL NIVEL DEL      *
000900*             : ESTUDIANTE Y LA DURACION EN DIAS DEL PROYECTO Y  *
001000*             : DEVUELVE SI EL CRONOGRAMA ES FACTIBLE AL RITMO   *
001100*             : RECOMENDADO PARA ESE NIVEL, MAS UN TEXTO DE      *
001200*             : ALERTA CUANDO NO LO ES.                          *
001300* ARCHIVOS    : NO APLICA (RUTINA SIN ARCHIVOS PROPIOS)          *
001400* PROGRAMA(S) : LLAMADA DESDE STPSKED Y STPRPT                   *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700******************************************************************
001800* 2024-11-04  EEDR  TK-0502  VERSION INICIAL, SOLO VALIDABA      *STF001
001900*                   DURACION POSITIVA.                          *STF001
002000* 2024-11-19  EEDR  TK-0514  SE AGREGA LA COMPARACION CONTRA LA  *STF001
002100*                   TABLA DE RITMO POR NIVEL Y EL TEXTO DE       *STF001
002200*                   ALERTA CON EL RITMO REQUERIDO.               *STF001
002300* 2025-01-06  PEDR  TK-0522  NIVEL EN BLANCO O DESCONOCIDO AHORA *STF001
002400*                   TOMA EL RITMO DE BEGINNER EN VEZ DE RECHAZAR *STF001
002500*                   EL CALCULO.                                 *STF001
002600* 2025-03-15  EEDR  TK-0549  SE REDONDEA EL RITMO REQUERIDO A UN *STF001
002700*                   DECIMAL PARA EL TEXTO DE ALERTA (ANTES SALIA *STF001
002800*                   CON DOS DECIMALES Y NO CUADRABA CON LO QUE   *STF001
002900*                   PEDIA EL AREA DE PRODUCTO).                  *STF001
003000* 2025-04-02  PEDR  TK-0554  SE AMPLIA EL TEXTO DE               *STF001
003100*                   ALERTA PARA MOSTRAR LAS PAGINAS DIARIAS QUE  *STF001
003200*                   FALTAN PARA CUMPLIR EL RITMO RECOMENDADO, A  *STF001
003300*                   PEDIDO DEL AREA DE SOPORTE DE PRIMER NIVEL.  *STF001
003350* 2025-06-10  PEDR  TK-0581  SE CORRIGE LA PRUEBA DE             *STF001
003360*                   FACTIBILIDAD PARA COMPARAR CONTRA EL COCIENTE*STF001
003370*                   EXACTO, NO EL RITMO YA REDONDEADO A DOS      *STF001
003380*                   DECIMALES (VER 300-EVALUA-RITMO).            *STF001
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     STPFEAS.
003700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.                   STUDYPATH BATCH.
003900 DATE-WRITTEN.                   04/11/2024.
004000 DATE-COMPILED.
004100 SECURITY.                       USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*         T A B L A   D E   R I T M O   P O R   N I V E L        *
005000*         PAGINAS POR DIA, EN EL MISMO ORDEN QUE LOS NIVELES     *
005100******************************************************************
006300 01  TABLA-RITMO-NIVELES.
006400     02  FILLER  PIC X(17) VALUE "012Beginner     ".
006500     02  FILLER  PIC X(17) VALUE "020Intermediate ".
006600     02  FILLER  PIC X(17) VALUE "028Advanced     ".
006700 01  TABLA-RITMO-NIVELES-R REDEFINES TABLA-RITMO-NIVELES.
006800     02  RITMO-NIVEL OCCURS 3 TIMES INDEXED BY IX-RITMO.
006900         03  RITMO-CAPACIDAD     PIC 9(03).
007000         03  RITMO-NOMBRE        PIC X(12).
007010******************************************************************
007020*    CONTADOR DE INVOCACIONES, SOLO PARA DIAGNOSTICO EN SPOOL    *
007030******************************************************************
007040 01  WKS-VECES-LLAMADO           PIC 9(07) COMP VALUE ZEROES.
007100******************************************************************
007200*              V A R I A B L E S   D E   T R A B A J O           *
007300******************************************************************
007400 01  WKS-CAPACIDAD-TIER          PIC 9(03) VALUE ZEROES.
007500 01  WKS-REQUERIDO-2D            PIC 9(05)V99 VALUE ZEROES.
007550 01  WKS-REQUERIDO-2D-R REDEFINES WKS-REQUERIDO-2D.
007560     02  WKS-REQUERIDO-ENTERO    PIC 9(05).
007570     02  WKS-REQUERIDO-DECIMAL   PIC 9(02).
007600 01  WKS-REQUERIDO-1D            PIC 9(04)V9  VALUE ZEROES.
007650 01  WKS-REQUERIDO-1D-R REDEFINES WKS-REQUERIDO-1D.
007660     02  WKS-REQUERIDO-1D-ENTERO PIC 9(04).
007670     02  WKS-REQUERIDO-1D-DECIMO PIC 9(01).
007700 01  WKS-REQUERIDO-EDIT          PIC ZZZ9.9.
007800 01  WKS-CAPACIDAD-EDIT          PIC ZZ9.
007850 01  WKS-COMPARA-LADO            PIC 9(09) COMP VALUE ZEROES.
007900 01  WKS-TIER-BUSQUEDA           PIC X(12).
007900 LINKAGE SECTION.
008000 01  LK-TOTAL-PAGES              PIC 9(05).
008100 01  LK-TIER                     PIC X(12).
008200 01  LK-DURATION-DAYS            PIC S9(05).
008300 01  LK-INFEASIBLE               PIC 9(01).
008400     88  LK-ES-INFACTIBLE                VALUE 1.
008500     88  LK-ES-FACTIBLE                  VALUE 0.
008600 01  LK-ALERT-TEXT               PIC X(132).
008700 PROCEDURE DIVISION USING LK-TOTAL-PAGES, LK-TIER,
008800                          LK-DURATION-DAYS, LK-INFEASIBLE,
008900                          LK-ALERT-TEXT.
009000 100-PRINCIPAL SECTION.
009050     ADD 1       TO WKS-VECES-LLAMADO
009100     MOVE 0      TO LK-INFEASIBLE
009200     MOVE SPACES TO LK-ALERT-TEXT
009300     IF LK-DURATION-DAYS NOT > 0
009400        PERFORM 200-EVALUA-DURACION
009500     ELSE
009600        PERFORM 300-EVALUA-RITMO
009700     END-IF
009800     GOBACK.
009900 100-PRINCIPAL-E. EXIT.
010000
010100 200-EVALUA-DURACION SECTION.
010200     MOVE 1 TO LK-INFEASIBLE
010300     MOVE "Timeline duration must be positive." TO LK-ALERT-TEXT.
010400 200-EVALUA-DURACION-E. EXIT.
010500
010600 300-EVALUA-RITMO SECTION.
010700     MOVE LK-TIER TO WKS-TIER-BUSQUEDA
010800     IF WKS-TIER-BUSQUEDA = SPACES OR LOW-VALUES
010900        MOVE "Beginner" TO WKS-TIER-BUSQUEDA
011000     END-IF
011100     MOVE 12 TO WKS-CAPACIDAD-TIER
011200     SET IX-RITMO TO 1
011300     SEARCH RITMO-NIVEL
011400        AT END
011500           MOVE 12 TO WKS-CAPACIDAD-TIER
011600           MOVE "Beginner" TO WKS-TIER-BUSQUEDA
011700        WHEN RITMO-NOMBRE (IX-RITMO) = WKS-TIER-BUSQUEDA
011800           MOVE RITMO-CAPACIDAD (IX-RITMO) TO WKS-CAPACIDAD-TIER
011900     END-SEARCH
012000
012100     COMPUTE WKS-REQUERIDO-2D ROUNDED =
012200             LK-TOTAL-PAGES / LK-DURATION-DAYS
012300
012310* --> LA PRUEBA DE FACTIBILIDAD USA EL COCIENTE EXACTO, NO EL
012320*     REDONDEADO DE ARRIBA (VER BITACORA TK-0581); EL REDONDEO
012330*     QUEDA RESERVADO PARA EL TEXTO DE ALERTA EN 400-ARMA-ALERTA.
012340     COMPUTE WKS-COMPARA-LADO =
012350             WKS-CAPACIDAD-TIER * LK-DURATION-DAYS
012400     IF LK-TOTAL-PAGES > WKS-COMPARA-LADO
012500        MOVE 1 TO LK-INFEASIBLE
012600        PERFORM 400-ARMA-ALERTA
012700     END-IF.
012800 300-EVALUA-RITMO-E. EXIT.
012900
013000 400-ARMA-ALERTA SECTION.
013100     COMPUTE WKS-REQUERIDO-1D ROUNDED = WKS-REQUERIDO-2D
013200     MOVE WKS-REQUERIDO-1D TO WKS-REQUERIDO-EDIT
013300     MOVE WKS-CAPACIDAD-TIER TO WKS-CAPACIDAD-EDIT
013400     STRING "WARNING: Timeline requires ~"  DELIMITED BY SIZE
013500            WKS-REQUERIDO-EDIT               DELIMITED BY SIZE
013600            " pages/day, but the recommended pace for "
013700                                              DELIMITED BY SIZE
013800            WKS-TIER-BUSQUEDA                DELIMITED BY "  "
013900            " is "                            DELIMITED BY SIZE
014000            WKS-CAPACIDAD-EDIT                DELIMITED BY SIZE
014100            " pages/day. Consider extending the deadline or "
014200                                              DELIMITED BY SIZE
014300            "reducing scope."                 DELIMITED BY SIZE
014400            INTO LK-ALERT-TEXT
014500     END-STRING.
014500 400-ARMA-ALERTA-E. EXIT.
