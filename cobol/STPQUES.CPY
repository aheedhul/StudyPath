000100******************************************************************
000200*    STPQUES  -  LAYOUT DE PREGUNTA DE EVALUACION BASE            *
000300*                SIRVE DE SALIDA DEL GENERADOR Y DE LLAVE DE      *
000400*                RESPUESTAS PARA EL CALIFICADOR                   *
000500******************************************************************
000600*    2024-11-11  EEDR  TK-0509  VERSION INICIAL DEL COPY          *STP003
000700******************************************************************
000800 01  REG-PREGUNTA.
000900     02  QQ-PROJECT-ID           PIC 9(05).
001000     02  QQ-SEQ                  PIC 9(02).
001100     02  QQ-TEXT                 PIC X(120).
001200     02  QQ-ANSWER               PIC X(40).
001300         88  QQ-ES-ABIERTA               VALUE "FREEFORM".
001400     02  QQ-CHAPTER-REF          PIC X(60).
001500     02  FILLER                  PIC X(03).
