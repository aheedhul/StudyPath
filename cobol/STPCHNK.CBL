000100******************************************************************
000200* FECHA       : 02/12/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPCHNK, BASADO EN PROJECT1 (EDU34009)           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTIMA MINUTOS DE LECTURA POR CAPITULO. SI EL    *
000800*             : LIBRO NO TRAJO ESTRUCTURA DE CAPITULOS (ARCHIVO  *
000900*             : DE CAPITULOS VACIO O INEXISTENTE) FABRICA        *
001000*             : SECCIONES SINTETICAS DE 15 PAGINAS CADA UNA A    *
001100*             : PARTIR DEL TOTAL DE PAGINAS RECIBIDO POR SYSIN,  *
001200*             : Y LAS DEJA GRABADAS EN EL PROPIO ARCHIVO DE      *
001300*             : CAPITULOS PARA QUE EL RESTO DE LA CADENA LAS USE.*
001400* ARCHIVOS    : PROJECT-FILE (ENTRADA, UN REGISTRO)               *
001500*             : CHAPTER-FILE (ENTRADA/SALIDA SEGUN EL CASO)      *
001600*             : CHUNK-FILE   (SALIDA, UN ESTIMADO POR CAPITULO)  *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 2024-12-02  EEDR  TK-0517  VERSION INICIAL, TOMADA DE LA       *STC001
002200*                   ESTRUCTURA DE PROJECT1 (EDU34009).           *STC001
002300* 2024-12-10  EEDR  TK-0518  SE AGREGA LA RAMA DE SECCIONES      *STC001
002400*                   SINTETICAS (FS-CHAPTER = 35) CUANDO EL       *STC001
002500*                   ARCHIVO DE CAPITULOS NO EXISTE.               *STC001
002600* 2025-01-06  PEDR  TK-0522  EL ESTIMADO DE MINUTOS AHORA USA EL *STC001
002700*                   RITMO DE INTERMEDIATE (5 MIN/PAGINA), QUE ES *STC001
002800*                   EL NIVEL POR DEFECTO ANTES DE LA EVALUACION. *STC001
002900* 2025-03-10  PEDR  TK-0531  SE AGREGA VALIDACION DE             *STC001
003000*                   PR-TOTAL-PAGES EN CERO PARA EVITAR DIVISION  *STC001
003050*                   POR CERO AL CALCULAR SECCIONES SINTETICAS.   *STC001
003100* 2025-05-05  PEDR  TK-0567  SE CORRIGE EL TITULO DE LA SECCION  *STC001
003200*                   SINTETICA, QUE SALIA CON CEROS A LA IZQUIERDA*STC001
003300*                   (SECTION 0003 EN VEZ DE SECTION 3).          *STC001
003350* 2026-08-10  PEDR  TK-0585  SE REACOMODAN VARIAS                *STC001
003360*                   SENTENCIAS QUE PASABAN DE LA COLUMNA 72      *STC001
003370*                   (QUEDABAN TRUNCADAS AL COMPILAR); SIN CAMBIO *STC001
003380*                   DE LOGICA.                                   *STC001
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     STPCHNK.
003700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.                   STUDYPATH BATCH.
003900 DATE-WRITTEN.                   02/12/2024.
004000 DATE-COMPILED.
004100 SECURITY.                       USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PROJECT-FILE ASSIGN TO PROJFILE
004900            ORGANIZATION     IS SEQUENTIAL
005000            FILE STATUS      IS FS-PROJECT.
005100     SELECT CHAPTER-FILE ASSIGN TO CHAPFILE
005200            ORGANIZATION     IS SEQUENTIAL
005300            FILE STATUS      IS FS-CHAPTER.
005400     SELECT CHUNK-FILE   ASSIGN TO CHNKFILE
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-CHUNK.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PROJECT-FILE.
006000     COPY STPPROJ.
006100 FD  CHAPTER-FILE.
006200     COPY STPCHAP.
006300 FD  CHUNK-FILE.
006400     COPY STPCHKE.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*              A R E A   D E   F I L E   S T A T U S             *
006800******************************************************************
006900 01  FS-PROJECT                  PIC 9(02) VALUE ZEROES.
007000 01  FS-CHAPTER                  PIC 9(02) VALUE ZEROES.
007100 01  FS-CHUNK                    PIC 9(02) VALUE ZEROES.
007200******************************************************************
007300*              A R E A   D E   B A N D E R A S                   *
007400******************************************************************
007500 01  WKS-BANDERAS.
007600     02  WKS-FIN-CAPITULO        PIC 9(01) VALUE ZEROES.
007700         88  FIN-CAPITULO                VALUE 1.
007800     02  WKS-MODO-CARGA          PIC X(01) VALUE "N".
007900         88  MODO-NORMAL                 VALUE "N".
008000         88  MODO-FALLBACK               VALUE "F".
008050     02  FILLER                  PIC X(04).
008100******************************************************************
008200*              V A R I A B L E S   D E   T R A B A J O           *
008300******************************************************************
008400 01  WKS-CAPITULOS-PROCESADOS    PIC 9(04) COMP VALUE ZEROES.
008500 01  WKS-PAGINAS-PROCESADAS      PIC 9(07) COMP VALUE ZEROES.
008600 01  WKS-MINUTOS-PAGINA          PIC 9(02) VALUE 5.
008650******************************************************************
008660*    TARJETA DE PARAMETROS SYSIN (SOLO SE LEE EN MODO FALLBACK)  *
008670******************************************************************
008680 01  WKS-PARM-CARD.
008690     02  WKS-PARM-TOTAL-PAGINAS  PIC 9(05).
008695     02  FILLER                  PIC X(75).
008696 01  WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
008697     02  WKS-PARM-CARD-CRUDA     PIC X(80).
008800 01  WKS-TOTAL-SECCIONES         PIC 9(04) COMP VALUE ZEROES.
008900 01  WKS-I-SECCION               PIC 9(04) COMP VALUE ZEROES.
009000 01  WKS-I-SECCION-EDIT          PIC ZZZ9.
009100 01  WKS-I-SECCION-R REDEFINES WKS-I-SECCION-EDIT.
009200     02  WKS-I-SECCION-CHAR      PIC X(04).
009300 01  WKS-SECCION-LEAD-SP         PIC 9(02) COMP VALUE ZEROES.
009400 01  WKS-PAGE-END-CALC           PIC 9(07) COMP VALUE ZEROES.
009500 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9 VALUE ZEROES.
009510 01  WKS-TOTALES-DIAG.
009520     02  WKS-TOTALES-DIAG-CAPS   PIC 9(04).
009530     02  WKS-TOTALES-DIAG-PAGS   PIC 9(07).
009540 01  WKS-TOTALES-DIAG-R REDEFINES WKS-TOTALES-DIAG.
009550     02  WKS-TOTALES-DIAG-CRUDO  PIC X(11).
009600     PROCEDURE DIVISION.
009700 100-MAIN SECTION.
009800     PERFORM 110-OPEN-DATA
009900     PERFORM 120-READ
010000     PERFORM 140-STADISTICS
010100     PERFORM 150-CLOSE-DATA
010200     STOP RUN.
010300 100-MAIN-E. EXIT.
010400
010500*                ----- OPEN DATASETS SECTION -----
010600 110-OPEN-DATA SECTION.
010700     OPEN INPUT  PROJECT-FILE
010800     IF FS-PROJECT NOT = 0
010900        DISPLAY "STPCHNK - ERROR AL ABRIR PROJECT-FILE, FS = ("
011000                 FS-PROJECT ")" UPON CONSOLE
011100        MOVE 91 TO RETURN-CODE
011200        STOP RUN
011300     END-IF
011400     READ PROJECT-FILE
011500        AT END DISPLAY "STPCHNK - PROJECT-FILE VACIO" UPON CONSOLE
011600     END-READ
011700
011800     OPEN OUTPUT CHUNK-FILE
011900     IF FS-CHUNK NOT = 0
012000        DISPLAY "STPCHNK - ERROR AL ABRIR CHUNK-FILE, FS = ("
012100                 FS-CHUNK ")" UPON CONSOLE
012200        MOVE 91 TO RETURN-CODE
012300        STOP RUN
012400     END-IF
012500
012600     OPEN INPUT CHAPTER-FILE
012700     IF FS-CHAPTER = 35
012800        SET MODO-FALLBACK TO TRUE
012900        OPEN OUTPUT CHAPTER-FILE
013000        IF FS-CHAPTER NOT = 0
013100           DISPLAY "STPCHNK - ERROR AL CREAR CHAPTER-FILE, FS = ("
013200                    FS-CHAPTER ")" UPON CONSOLE
013300           MOVE 91 TO RETURN-CODE
013400           STOP RUN
013500        END-IF
013600     ELSE
013700        IF FS-CHAPTER NOT = 0
013800           DISPLAY "STPCHNK - ERROR AL ABRIR CHAPTER-FILE, FS = ("
013900                    FS-CHAPTER ")" UPON CONSOLE
014000           MOVE 91 TO RETURN-CODE
014100           STOP RUN
014200        ELSE
014300           SET MODO-NORMAL TO TRUE
014400        END-IF
014500     END-IF.
014600 110-OPEN-DATA-E. EXIT.
014700
014800*                    ----- DATA READING SECTION -----
014900 120-READ SECTION.
015000     IF MODO-FALLBACK
015100        PERFORM 121-GENERA-SECCIONES-FALLBACK
015200     ELSE
015300        READ CHAPTER-FILE
015400           AT END SET FIN-CAPITULO TO TRUE
015500        END-READ
015600        PERFORM 130-CALCULA-ESTIMADO UNTIL FIN-CAPITULO
015700     END-IF.
015800 120-READ-E. EXIT.
015900
016000*         ----- FABRICA DE SECCIONES SINTETICAS (SIN TOC) -----
016100 121-GENERA-SECCIONES-FALLBACK SECTION.
016200     ACCEPT WKS-PARM-CARD FROM SYSIN
016300     COMPUTE WKS-TOTAL-SECCIONES =
016400             (WKS-PARM-TOTAL-PAGINAS + 14) / 15
016500     PERFORM 122-GENERA-UNA-SECCION
016600             VARYING WKS-I-SECCION FROM 1 BY 1
016700             UNTIL WKS-I-SECCION > WKS-TOTAL-SECCIONES.
016800 121-GENERA-SECCIONES-FALLBACK-E. EXIT.
016900
017000 122-GENERA-UNA-SECCION SECTION.
017100     MOVE WKS-I-SECCION TO WKS-I-SECCION-EDIT
017200     MOVE 0 TO WKS-SECCION-LEAD-SP
017300     INSPECT WKS-I-SECCION-CHAR TALLYING WKS-SECCION-LEAD-SP
017400             FOR LEADING SPACES
017500     MOVE SPACES TO CC-TITLE
017600     STRING "Section "               DELIMITED BY SIZE
017700            WKS-I-SECCION-CHAR (WKS-SECCION-LEAD-SP + 1 :)
017750                                      DELIMITED BY SIZE
017900            INTO CC-TITLE
018000     END-STRING
018100     MOVE 1 TO CC-LEVEL
018200     COMPUTE CC-PAGE-START = (WKS-I-SECCION - 1) * 15 + 1
018300     COMPUTE WKS-PAGE-END-CALC = WKS-I-SECCION * 15
018400     IF WKS-PAGE-END-CALC > WKS-PARM-TOTAL-PAGINAS
018500        MOVE WKS-PARM-TOTAL-PAGINAS TO CC-PAGE-END
018600     ELSE
018700        MOVE WKS-PAGE-END-CALC TO CC-PAGE-END
018800     END-IF
018900     COMPUTE CC-PAGE-COUNT = CC-PAGE-END - CC-PAGE-START + 1
019000     COMPUTE CC-EST-MINUTES = CC-PAGE-COUNT * WKS-MINUTOS-PAGINA
019100     WRITE REG-ESTIMADO
019200     IF FS-CHUNK NOT = 0
019300        DISPLAY "STPCHNK - ERROR AL ESCRIBIR CHUNK-FILE, FS = ("
019400                 FS-CHUNK ")" UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600     END-IF
019700
019750     INITIALIZE REG-CAPITULO
019800     MOVE PR-PROJECT-ID TO CH-PROJECT-ID
019900     MOVE WKS-I-SECCION TO CH-SEQ
020000     MOVE CC-TITLE      TO CH-TITLE
020100     MOVE CC-LEVEL      TO CH-LEVEL
020200     MOVE CC-PAGE-START TO CH-PAGE-START
020300     MOVE CC-PAGE-END   TO CH-PAGE-END
020500     WRITE REG-CAPITULO
020600     IF FS-CHAPTER NOT = 0
020700        DISPLAY "STPCHNK - ERROR AL ESCRIBIR CHAPTER-FILE, FS = ("
020800                 FS-CHAPTER ")" UPON CONSOLE
020900        MOVE 91 TO RETURN-CODE
021000     END-IF
021100
021200     ADD 1 TO WKS-CAPITULOS-PROCESADOS
021300     ADD CC-PAGE-COUNT TO WKS-PAGINAS-PROCESADAS.
021400 122-GENERA-UNA-SECCION-E. EXIT.
021500
021600*              ----- ESTIMADO POR CAPITULO REAL -----
021700 130-CALCULA-ESTIMADO SECTION.
021800     MOVE CH-TITLE      TO CC-TITLE
021900     MOVE CH-LEVEL      TO CC-LEVEL
022000     MOVE CH-PAGE-START TO CC-PAGE-START
022100     MOVE CH-PAGE-END   TO CC-PAGE-END
022200     COMPUTE CC-PAGE-COUNT = CH-PAGE-END - CH-PAGE-START + 1
022300     COMPUTE CC-EST-MINUTES = CC-PAGE-COUNT * WKS-MINUTOS-PAGINA
022400     WRITE REG-ESTIMADO
022500     IF FS-CHUNK NOT = 0
022600        DISPLAY "STPCHNK - ERROR AL ESCRIBIR CHUNK-FILE, FS = ("
022700                 FS-CHUNK ")" UPON CONSOLE
022800        MOVE 91 TO RETURN-CODE
022900     END-IF
023000     ADD 1 TO WKS-CAPITULOS-PROCESADOS
023100     ADD CC-PAGE-COUNT TO WKS-PAGINAS-PROCESADAS
023200     READ CHAPTER-FILE
023300        AT END SET FIN-CAPITULO TO TRUE
023400     END-READ.
023500 130-CALCULA-ESTIMADO-E. EXIT.
023600
023700*                 ----- SECTION TO STADISTICS -----
023800 140-STADISTICS SECTION.
023810     MOVE WKS-CAPITULOS-PROCESADOS TO WKS-TOTALES-DIAG-CAPS
023820     MOVE WKS-PAGINAS-PROCESADAS   TO WKS-TOTALES-DIAG-PAGS
023830     DISPLAY "STPCHNK - VOLCADO DE TOTALES (DIAG) : ("
023840              WKS-TOTALES-DIAG-CRUDO ")" UPON CONSOLE
023900     MOVE WKS-CAPITULOS-PROCESADOS TO WKS-MASCARA
024000     DISPLAY
024100     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
024200     DISPLAY
024300     "||  CAPITULOS/SECCIONES ESTIMADOS : (" WKS-MASCARA
024350     ")"
024400     MOVE WKS-PAGINAS-PROCESADAS TO WKS-MASCARA
024500     DISPLAY
024600     "||  PAGINAS TOTALES ESTIMADAS     : (" WKS-MASCARA
024650     ")"
024700     IF MODO-FALLBACK
024800        DISPLAY
024900        "||  MODO                          : (SECCIONES FALLBACK)"
025000     ELSE
025100        DISPLAY
025200        "||  MODO                          : (CAPITULOS REALES)  "
025300     END-IF
025400     DISPLAY
025500     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<"
025550     .
025600 140-STADISTICS-E. EXIT.
025700
025800*                  ----- SECTION TO CLOSE FILES -----
025900 150-CLOSE-DATA SECTION.
026000     CLOSE PROJECT-FILE
026100     CLOSE CHAPTER-FILE
026200     CLOSE CHUNK-FILE.
026300 150-CLOSE-DATA-E. EXIT.
