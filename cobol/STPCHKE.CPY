000100******************************************************************
000200*    STPCHKE  -  LAYOUT DEL ESTIMADO DE LECTURA POR CAPITULO      *
000300*                (PASO DE ESTIMACION AL CREAR EL PROYECTO,        *
000400*                 ANTES DE CORRER LA EVALUACION BASE)             *
000500******************************************************************
000600*    2024-12-02  EEDR  TK-0517  VERSION INICIAL DEL COPY          *STP007
000700******************************************************************
000800 01  REG-ESTIMADO.
000900     02  CC-TITLE                PIC X(60).
001000     02  CC-LEVEL                PIC 9(02).
001100     02  CC-PAGE-START           PIC 9(05).
001200     02  CC-PAGE-END             PIC 9(05).
001300     02  CC-PAGE-COUNT           PIC 9(05).
001400     02  CC-EST-MINUTES          PIC 9(06).
001500     02  FILLER                  PIC X(07).
