000100******************************************************************
000200* FECHA       : 18/11/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPSKED, BASADO EN CIERRES1 (CONTEO DIAS MORA)   *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL CRONOGRAMA SEMANAL DE UN PROYECTO DE     *
000800*             : ESTUDIO. REPARTE LOS CAPITULOS DEL LIBRO ENTRE   *
000900*             : LAS SEMANAS DE APRENDIZAJE SEGUN UN PRESUPUESTO  *
001000*             : DE PAGINAS POR SEMANA, Y LUEGO AGREGA LAS        *
001100*             : SEMANAS DE REPASO CON VENTANAS DE CAPITULOS CADA *
001200*             : VEZ MAS AMPLIAS. AL FINAL CONSULTA LA RUTINA DE  *
001300*             : FACTIBILIDAD PARA DEJAR CONSTANCIA EN EL SPOOL.  *
001400* ARCHIVOS    : CHAPTER-FILE (ENTRADA, EN ORDEN DE CH-SEQ)       *
001500*             : PROJECT-FILE (ENTRADA, UN REGISTRO)              *
001600*             : RESULT-FILE  (ENTRADA, UN REGISTRO, NIVEL)       *
001700*             : TASK-FILE    (SALIDA, EN ORDEN DE TK-WEEK)       *
001800* PROGRAMA(S) : LLAMA A STPFEAS                                  *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* 2024-11-18  EEDR  TK-0513  VERSION INICIAL, TOMADA DE LA       *STS001
002300*                   ESTRUCTURA DE CIERRES1 (CONTEO DE MORA);     *STS001
002400*                   AQUI SE REPARTEN CAPITULOS EN VEZ DE CICLOS. *STS001
002500* 2024-12-02  EEDR  TK-0517  SE REEMPLAZA FUNCTION INTEGER-OF-   *STS001
002600*                   DATE (NO DISPONIBLE EN ESTE AMBIENTE) POR LA *STS001
002700*                   RUTINA PROPIA DE FECHA JULIANA (810/820/830).*STS001
002800* 2025-01-13  PEDR  TK-0524  SE AGREGA EL TOPE DE LA FECHA DE    *STS001
002900*                   VENCIMIENTO CONTRA LA FECHA LIMITE DEL       *STS001
003000*                   PROYECTO (ANTES SE PODIA PASAR DE LA FECHA). *STS001
003100* 2025-02-20  PEDR  TK-0538  SE CORRIGE EL PRESUPUESTO SEMANAL   *STS001
003200*                   CUANDO QUEDA UNA SOLA SEMANA DE APRENDIZAJE, *STS001
003300*                   SE TOMABA CERO POR DIVISION ENTERA.          *STS001
003400* 2025-03-25  PEDR  TK-0545  SE CORRIGE LA VENTANA DE            *STS001
003500*                   REPASO CUANDO WKS-TOTAL-APRENDIDOS ES MENOR  *STS001
003600*                   QUE WKS-VENTANA-BASE, TITULOS REPETIDOS.     *STS001
003700* 2025-04-30  PEDR  TK-0562  SE AGREGA LA CONSULTA A STPFEAS AL  *STS001
003800*                   FINAL DEL PROCESO PARA DEJAR EL AVISO DE     *STS001
003900*                   FACTIBILIDAD EN EL SPOOL DE LA CORRIDA.      *STS001
003950* 2026-08-10  PEDR  TK-0583  SE REACOMODAN VARIAS                *STS001
003960*                   SENTENCIAS QUE PASABAN DE LA COLUMNA 72      *STS001
003970*                   (QUEDABAN TRUNCADAS AL COMPILAR); SIN CAMBIO *STS001
003980*                   DE LOGICA.                                   *STS001
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     STPSKED.
004300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                   STUDYPATH BATCH.
004500 DATE-WRITTEN.                   18/11/2024.
004600 DATE-COMPILED.
004700 SECURITY.                       USO INTERNO UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CHAPTER-FILE ASSIGN TO CHAPFILE
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-CHAPTER.
005700     SELECT PROJECT-FILE ASSIGN TO PROJFILE
005800            ORGANIZATION     IS SEQUENTIAL
005900            FILE STATUS      IS FS-PROJECT.
006000     SELECT RESULT-FILE  ASSIGN TO RESLFILE
006100            ORGANIZATION     IS SEQUENTIAL
006200            FILE STATUS      IS FS-RESULT.
006300     SELECT TASK-FILE    ASSIGN TO TASKFILE
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS FS-TASK.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CHAPTER-FILE.
006900     COPY STPCHAP.
007000 FD  PROJECT-FILE.
007100     COPY STPPROJ.
007200 FD  RESULT-FILE.
007300     COPY STPRSLT.
007400 FD  TASK-FILE.
007500     COPY STPTASK.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*              A R E A   D E   F I L E   S T A T U S             *
007900******************************************************************
008000 01  FS-CHAPTER                  PIC 9(02) VALUE ZEROES.
008100 01  FS-PROJECT                  PIC 9(02) VALUE ZEROES.
008200 01  FS-RESULT                   PIC 9(02) VALUE ZEROES.
008300 01  FS-TASK                     PIC 9(02) VALUE ZEROES.
008400******************************************************************
008500*         T A B L A   D E   R I T M O   P O R   N I V E L        *
008600*         PAGINAS/DIA Y MINUTOS/PAGINA, MISMO ORDEN QUE NIVELES  *
008700******************************************************************
008800 01  TABLA-RITMO-SKED.
008900     02  FILLER  PIC X(20) VALUE "012006Beginner".
009000     02  FILLER  PIC X(20) VALUE "020005Intermediate".
009100     02  FILLER  PIC X(20) VALUE "028004Advanced".
009200 01  TABLA-RITMO-SKED-R REDEFINES TABLA-RITMO-SKED.
009300     02  RITMO-SKED-NIVEL OCCURS 3 TIMES INDEXED BY IX-RITMO-SK.
009400         03  RITMO-SKED-PACE     PIC 9(03).
009500         03  RITMO-SKED-MINUTOS  PIC 9(03).
009600         03  RITMO-SKED-NOMBRE   PIC X(14).
009700******************************************************************
009800*    T A B L A   D E   C A P I T U L O S   D E L   L I B R O     *
009900*    COLA DE TRABAJO PARA EL EMPAQUE POR SEMANA DE APRENDIZAJE   *
010000******************************************************************
010100 01  TABLA-CAPITULOS-SKED.
010200     02  CAP-SKED-ENTRY OCCURS 9999 TIMES INDEXED BY IX-CAP.
010300         03  CAP-TITULO              PIC X(60).
010400         03  CAP-PAGINAS             PIC 9(05) COMP.
010500******************************************************************
010600*    T A B L A   D E   T I T U L O S   Y A   A P R E N D I D O S  *
010700*    ACUMULA, EN ORDEN, TODO LO ASIGNADO EN LAS SEMANAS DE       *
010800*    APRENDIZAJE, PARA ARMAR LAS VENTANAS DE REPASO DESPUES      *
010900******************************************************************
011000 01  TABLA-APRENDIDOS-SKED.
011100     02  TITULO-APRENDIDO OCCURS 9999 TIMES PIC X(60).
011200******************************************************************
011300*              A R E A   D E   B A N D E R A S                   *
011400******************************************************************
011500 01  WKS-BANDERAS.
011600     02  WKS-FIN-CAPITULO        PIC 9(01) VALUE ZEROES.
011700         88  FIN-CAPITULO                VALUE 1.
011710     02  WKS-HAY-CAP-IND         PIC X(01) VALUE "N".
011720         88  HAY-MAS-CAPITULOS           VALUE "S".
011730         88  NO-HAY-MAS-CAPITULOS        VALUE "N".
011740     02  WKS-CABE-IND            PIC X(01) VALUE "N".
011741         88  SI-CABE-SIGUIENTE           VALUE "S".
011742         88  WKS-SIGUIENTE-CABE          VALUE "S".
011743         88  NO-CABE-SIGUIENTE           VALUE "N".
011750     02  FILLER                  PIC X(02).
011800******************************************************************
011900*              V A R I A B L E S   D E   T R A B A J O           *
012000******************************************************************
012100 01  WKS-TOTAL-CAPITULOS         PIC 9(04) COMP VALUE ZEROES.
012200 01  WKS-TOTAL-APRENDIDOS        PIC 9(04) COMP VALUE ZEROES.
012300 01  WKS-TOTAL-PAGINAS           PIC 9(07) COMP VALUE ZEROES.
012400 01  WKS-PAGINAS-RESTANTES       PIC 9(07) COMP VALUE ZEROES.
012500 01  WKS-DURACION-DIAS           PIC S9(05) COMP VALUE ZEROES.
012600 01  WKS-SEMANAS-TOTALES         PIC 9(03) COMP VALUE ZEROES.
012700 01  WKS-SEMANAS-APREND-META     PIC 9(03) COMP VALUE ZEROES.
012800 01  WKS-SEMANAS-APREND-USADAS   PIC 9(03) COMP VALUE ZEROES.
012900 01  WKS-SEMANAS-REPASO          PIC 9(03) COMP VALUE ZEROES.
013000 01  WKS-SEMANAS-REST-APREND     PIC 9(03) COMP VALUE ZEROES.
013100 01  WKS-SEMANA                  PIC 9(03) COMP VALUE ZEROES.
013200 01  WKS-K-REPASO                PIC 9(03) COMP VALUE ZEROES.
013300 01  WKS-J-VENTANA               PIC 9(04) COMP VALUE ZEROES.
013400 01  WKS-BUDGET-A                PIC 9(07) COMP VALUE ZEROES.
013500 01  WKS-BUDGET-B                PIC 9(07) COMP VALUE ZEROES.
013600 01  WKS-BUDGET-SEMANA           PIC 9(07) COMP VALUE ZEROES.
013700 01  WKS-PAGINAS-SEMANA          PIC 9(07) COMP VALUE ZEROES.
013800 01  WKS-CAPS-SEMANA             PIC 9(04) COMP VALUE ZEROES.
013900 01  WKS-VENTANA-BASE            PIC 9(04) COMP VALUE ZEROES.
014000 01  WKS-VENTANA-COUNT           PIC 9(04) COMP VALUE ZEROES.
014100 01  WKS-PTR-LISTA               PIC 9(04) COMP VALUE ZEROES.
014200 01  WKS-DIAS-SUMAR              PIC S9(05) COMP VALUE ZEROES.
014300 01  WKS-PACE-DIA                PIC 9(03) VALUE ZEROES.
014400 01  WKS-MINUTOS-PAGINA          PIC 9(03) VALUE ZEROES.
014500 01  WKS-TIER-NOMBRE             PIC X(14) VALUE SPACES.
014600 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014700******************************************************************
014800*   R U T I N A   D E   F E C H A   J U L I A N A   (P R O P I A) *
014900*   REEMPLAZA FUNCTION INTEGER-OF-DATE, QUE NO ESTA DISPONIBLE   *
015000*   EN ESTE AMBIENTE; FORMULA ESTANDAR DE FLIEGEL Y VAN FLANDERN *
015100******************************************************************
015200 01  WKS-JDN-ANIO                PIC 9(04) COMP VALUE ZEROES.
015300 01  WKS-JDN-MES                 PIC 9(02) COMP VALUE ZEROES.
015400 01  WKS-JDN-DIA                 PIC 9(02) COMP VALUE ZEROES.
015500 01  WKS-JDN-VALOR               PIC 9(08) COMP VALUE ZEROES.
015600 01  WKS-JDN-INICIO              PIC 9(08) COMP VALUE ZEROES.
015700 01  WKS-JDN-FIN                 PIC 9(08) COMP VALUE ZEROES.
015800 01  WKS-JDN-T1                  PIC S9(04) COMP VALUE ZEROES.
015900 01  WKS-JDN-LL                  PIC S9(09) COMP VALUE ZEROES.
016000 01  WKS-JDN-NN                  PIC S9(09) COMP VALUE ZEROES.
016100 01  WKS-JDN-II                  PIC S9(09) COMP VALUE ZEROES.
016200 01  WKS-JDN-JJ                  PIC S9(09) COMP VALUE ZEROES.
016300 01  WKS-FECHA-BASE              PIC 9(08) VALUE ZEROES.
016400 01  WKS-FECHA-BASE-R REDEFINES WKS-FECHA-BASE.
016500     02  WKS-FECHA-BASE-ANIO     PIC 9(04).
016600     02  WKS-FECHA-BASE-MES      PIC 9(02).
016700     02  WKS-FECHA-BASE-DIA      PIC 9(02).
016800 01  WKS-FECHA-CALCULADA         PIC 9(08) VALUE ZEROES.
016900 01  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALCULADA.
017000     02  WKS-FECHA-CALC-ANIO     PIC 9(04).
017100     02  WKS-FECHA-CALC-MES      PIC 9(02).
017200     02  WKS-FECHA-CALC-DIA      PIC 9(02).
017300 01  WKS-FECHA-VENC              PIC 9(08) VALUE ZEROES.
017400******************************************************************
017500*         A R E A   D E   L L A M A D A   A   S T P F E A S      *
017600******************************************************************
017700 01  WKS-CALL-TOTAL-PAGES        PIC 9(05) VALUE ZEROES.
017800 01  WKS-CALL-TIER               PIC X(12) VALUE SPACES.
017900 01  WKS-CALL-DURATION-DAYS      PIC S9(05) VALUE ZEROES.
018000 01  WKS-CALL-INFEASIBLE         PIC 9(01) VALUE ZEROES.
018100     88  WKS-CALL-ES-INFACTIBLE          VALUE 1.
018200 01  WKS-CALL-ALERT-TEXT         PIC X(132) VALUE SPACES.
018300     PROCEDURE DIVISION.
018400 000-MAIN SECTION.
018500     PERFORM 100-APERTURA-ARCHIVOS
018600     PERFORM 110-LEE-PROYECTO
018700     PERFORM 120-LEE-RESULTADO
018800     PERFORM 210-LEE-CAPITULO
018900     PERFORM 200-CARGA-CAPITULOS UNTIL FIN-CAPITULO
019000     PERFORM 300-CALCULA-SEMANAS-TOTALES
019100     SET IX-CAP TO 1
019200     PERFORM 400-ARMA-SEMANAS-APRENDIZAJE
019300             VARYING WKS-SEMANA FROM 1 BY 1
019400             UNTIL WKS-SEMANA > WKS-SEMANAS-APREND-META
019500                OR  IX-CAP > WKS-TOTAL-CAPITULOS
019600     PERFORM 450-FIJA-SEMANAS-USADAS
019700     PERFORM 500-ARMA-SEMANAS-REPASO
019800             VARYING WKS-K-REPASO FROM 0 BY 1
019900             UNTIL WKS-K-REPASO >= WKS-SEMANAS-REPASO
020000     PERFORM 600-VERIFICA-RITMO
020100     PERFORM 900-ESTADISTICAS
020200     PERFORM 950-CIERRA-ARCHIVOS
020300     STOP RUN.
020400 000-MAIN-E. EXIT.
020500
020600*--------> SERIE 100 - APERTURA DE ARCHIVOS
020700 100-APERTURA-ARCHIVOS SECTION.
020800     OPEN INPUT  CHAPTER-FILE PROJECT-FILE RESULT-FILE
020900     OPEN OUTPUT TASK-FILE
021000     IF FS-CHAPTER NOT = 0 OR FS-PROJECT NOT = 0 OR
021100        FS-RESULT  NOT = 0 OR FS-TASK    NOT = 0
021200        DISPLAY "================================================"
021300                 UPON CONSOLE
021400        DISPLAY "  STPSKED - ERROR AL ABRIR ARCHIVOS DEL PROCESO "
021500                 UPON CONSOLE
021600        DISPLAY " FS CHAPTER-FILE : (" FS-CHAPTER ")" UPON CONSOLE
021700        DISPLAY " FS PROJECT-FILE : (" FS-PROJECT ")" UPON CONSOLE
021800        DISPLAY " FS RESULT-FILE  : (" FS-RESULT  ")" UPON CONSOLE
021900        DISPLAY " FS TASK-FILE    : (" FS-TASK    ")" UPON CONSOLE
022000        DISPLAY "================================================"
022100                 UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 100-APERTURA-ARCHIVOS-E. EXIT.
022600
022700 110-LEE-PROYECTO SECTION.
022800     READ PROJECT-FILE
022900        AT END
023000           DISPLAY "STPSKED - PROJECT-FILE VACIO" UPON CONSOLE
023100           MOVE 91 TO RETURN-CODE
023200           PERFORM 950-CIERRA-ARCHIVOS
023300           STOP RUN
023400     END-READ.
023500 110-LEE-PROYECTO-E. EXIT.
023600
023700 120-LEE-RESULTADO SECTION.
023800     READ RESULT-FILE
023900        AT END
024000           MOVE SPACES TO AR-TIER
024100     END-READ.
024200 120-LEE-RESULTADO-E. EXIT.
024300
024400*--------> SERIE 200 - CARGA DE CAPITULOS EN LA TABLA DE TRABAJO
024500 210-LEE-CAPITULO SECTION.
024600     READ CHAPTER-FILE
024700        AT END SET FIN-CAPITULO TO TRUE
024800     END-READ.
024900 210-LEE-CAPITULO-E. EXIT.
025000
025100 200-CARGA-CAPITULOS SECTION.
025200     ADD 1 TO WKS-TOTAL-CAPITULOS
025300     MOVE CH-TITLE TO CAP-TITULO (WKS-TOTAL-CAPITULOS)
025400     COMPUTE CAP-PAGINAS (WKS-TOTAL-CAPITULOS) =
025500             CH-PAGE-END - CH-PAGE-START + 1
025600     ADD CAP-PAGINAS (WKS-TOTAL-CAPITULOS) TO WKS-TOTAL-PAGINAS
025700     PERFORM 210-LEE-CAPITULO.
025800 200-CARGA-CAPITULOS-E. EXIT.
025900
026000*--------> SERIE 300 - TOTALES DE SEMANAS Y BUSQUEDA DE RITMO
026100 300-CALCULA-SEMANAS-TOTALES SECTION.
026200     MOVE PR-START-DATE    TO WKS-FECHA-BASE
026300     MOVE WKS-FECHA-BASE-ANIO TO WKS-JDN-ANIO
026400     MOVE WKS-FECHA-BASE-MES  TO WKS-JDN-MES
026500     MOVE WKS-FECHA-BASE-DIA  TO WKS-JDN-DIA
026600     PERFORM 810-FECHA-A-JDN
026700     MOVE WKS-JDN-VALOR TO WKS-JDN-INICIO
026800
026900     MOVE PR-DEADLINE-DATE TO WKS-FECHA-BASE
027000     MOVE WKS-FECHA-BASE-ANIO TO WKS-JDN-ANIO
027100     MOVE WKS-FECHA-BASE-MES  TO WKS-JDN-MES
027200     MOVE WKS-FECHA-BASE-DIA  TO WKS-JDN-DIA
027300     PERFORM 810-FECHA-A-JDN
027400     MOVE WKS-JDN-VALOR TO WKS-JDN-FIN
027500
027600     COMPUTE WKS-DURACION-DIAS = WKS-JDN-FIN - WKS-JDN-INICIO + 1
027700     COMPUTE WKS-SEMANAS-TOTALES = (WKS-DURACION-DIAS + 6) / 7
027800     IF WKS-SEMANAS-TOTALES < 1
027900        MOVE 1 TO WKS-SEMANAS-TOTALES
028000     END-IF
028100     COMPUTE WKS-SEMANAS-APREND-META =
028200             (WKS-SEMANAS-TOTALES * 7 + 9) / 10
028300     IF WKS-SEMANAS-APREND-META < 1
028400        MOVE 1 TO WKS-SEMANAS-APREND-META
028500     END-IF
028600     MOVE WKS-TOTAL-PAGINAS TO WKS-PAGINAS-RESTANTES
028700     PERFORM 340-BUSCA-RITMO-TIER.
028800 300-CALCULA-SEMANAS-TOTALES-E. EXIT.
028900
029000 340-BUSCA-RITMO-TIER SECTION.
029100     IF AR-TIER = SPACES OR LOW-VALUES
029200        MOVE "Beginner" TO AR-TIER
029300     END-IF
029400     MOVE 12 TO WKS-PACE-DIA
029500     MOVE  6 TO WKS-MINUTOS-PAGINA
029600     MOVE "Beginner" TO WKS-TIER-NOMBRE
029700     SET IX-RITMO-SK TO 1
029800     SEARCH RITMO-SKED-NIVEL
029900        AT END
030000           CONTINUE
030100        WHEN RITMO-SKED-NOMBRE (IX-RITMO-SK) = AR-TIER
030200           MOVE RITMO-SKED-PACE    (IX-RITMO-SK) TO WKS-PACE-DIA
030300           MOVE RITMO-SKED-MINUTOS (IX-RITMO-SK) TO
030400                WKS-MINUTOS-PAGINA
030500           MOVE RITMO-SKED-NOMBRE  (IX-RITMO-SK) TO
030550                WKS-TIER-NOMBRE
030600     END-SEARCH.
030700 340-BUSCA-RITMO-TIER-E. EXIT.
030800
030900*--------> SERIE 400 - SEMANAS DE APRENDIZAJE
031000 400-ARMA-SEMANAS-APRENDIZAJE SECTION.
031100     PERFORM 410-CALCULA-BUDGET-SEMANA
031200     PERFORM 420-EMPACA-CAPITULOS-SEMANA
031300     PERFORM 430-CALCULA-FECHA-VENCIMIENTO
031400     PERFORM 440-ESCRIBE-TAREA-APRENDIZAJE
031500     IF WKS-PAGINAS-SEMANA > WKS-PAGINAS-RESTANTES
031600        MOVE 0 TO WKS-PAGINAS-RESTANTES
031700     ELSE
031800        SUBTRACT WKS-PAGINAS-SEMANA FROM WKS-PAGINAS-RESTANTES
031900     END-IF
032000     ADD 1 TO WKS-SEMANAS-APREND-USADAS.
032100 400-ARMA-SEMANAS-APRENDIZAJE-E. EXIT.
032200
032300 410-CALCULA-BUDGET-SEMANA SECTION.
032400     COMPUTE WKS-SEMANAS-REST-APREND =
032500             WKS-SEMANAS-APREND-META - WKS-SEMANA + 1
032600     IF WKS-SEMANAS-REST-APREND < 1
032700        MOVE 1 TO WKS-SEMANAS-REST-APREND
032800     END-IF
032900     COMPUTE WKS-BUDGET-A = WKS-PACE-DIA * 7
033000     COMPUTE WKS-BUDGET-B =
033100             (WKS-PAGINAS-RESTANTES + WKS-SEMANAS-REST-APREND - 1)
033200             / WKS-SEMANAS-REST-APREND
033300     IF WKS-BUDGET-B < 1
033400        MOVE 1 TO WKS-BUDGET-B
033500     END-IF
033600     IF WKS-BUDGET-A < WKS-BUDGET-B
033700        MOVE WKS-BUDGET-A TO WKS-BUDGET-SEMANA
033800     ELSE
033900        MOVE WKS-BUDGET-B TO WKS-BUDGET-SEMANA
034000     END-IF.
034100 410-CALCULA-BUDGET-SEMANA-E. EXIT.
034200
034300 420-EMPACA-CAPITULOS-SEMANA SECTION.
034400     MOVE 0      TO WKS-PAGINAS-SEMANA
034500     MOVE 0      TO WKS-CAPS-SEMANA
034600     MOVE 1      TO WKS-PTR-LISTA
034700     MOVE SPACES TO TK-CHAPTER-LIST
034710     SET HAY-MAS-CAPITULOS TO TRUE
034720     SET SI-CABE-SIGUIENTE TO TRUE
034800     PERFORM 425-EVALUA-SIGUIENTE-CAP
034900             UNTIL NO-HAY-MAS-CAPITULOS OR
035000                   (WKS-CAPS-SEMANA > 0 AND
035050                    NOT WKS-SIGUIENTE-CABE).
035100 420-EMPACA-CAPITULOS-SEMANA-E. EXIT.
035200
035300 425-EVALUA-SIGUIENTE-CAP SECTION.
035400     IF IX-CAP > WKS-TOTAL-CAPITULOS
035500        SET NO-HAY-MAS-CAPITULOS TO TRUE
035550        SET NO-CABE-SIGUIENTE    TO TRUE
035600     ELSE
035700        SET HAY-MAS-CAPITULOS TO TRUE
035800        IF WKS-CAPS-SEMANA > 0 AND
035900           (WKS-PAGINAS-SEMANA + CAP-PAGINAS (IX-CAP)) >
036000            WKS-BUDGET-SEMANA
036100           SET NO-CABE-SIGUIENTE TO TRUE
036200        ELSE
036300           SET SI-CABE-SIGUIENTE TO TRUE
036400           PERFORM 426-EMPACA-UN-CAPITULO
036500        END-IF
036600     END-IF.
036700 425-EVALUA-SIGUIENTE-CAP-E. EXIT.
036800
036900 426-EMPACA-UN-CAPITULO SECTION.
037000     ADD CAP-PAGINAS (IX-CAP) TO WKS-PAGINAS-SEMANA
037100     ADD 1 TO WKS-CAPS-SEMANA
037200     IF WKS-CAPS-SEMANA = 1
037300        IF WKS-PTR-LISTA <= 200
037400           STRING CAP-TITULO (IX-CAP) DELIMITED BY "  "
037500                  INTO TK-CHAPTER-LIST
037600                  WITH POINTER WKS-PTR-LISTA
037700           END-STRING
037800        END-IF
037900     ELSE
038000        IF WKS-PTR-LISTA <= 200
038100           STRING ", "               DELIMITED BY SIZE
038200                  CAP-TITULO (IX-CAP) DELIMITED BY "  "
038300                  INTO TK-CHAPTER-LIST
038400                  WITH POINTER WKS-PTR-LISTA
038500           END-STRING
038600        END-IF
038700     END-IF
038800     ADD 1 TO WKS-TOTAL-APRENDIDOS
038900     MOVE CAP-TITULO (IX-CAP) TO
038950          TITULO-APRENDIDO (WKS-TOTAL-APRENDIDOS)
039000     SET IX-CAP UP BY 1.
039100 426-EMPACA-UN-CAPITULO-E. EXIT.
039200
039300 430-CALCULA-FECHA-VENCIMIENTO SECTION.
039400     COMPUTE WKS-DIAS-SUMAR = (WKS-SEMANA - 1) * 7 + 6
039500     MOVE PR-START-DATE TO WKS-FECHA-BASE
039600     PERFORM 830-SUMA-DIAS-FECHA
039700     IF WKS-FECHA-CALCULADA > PR-DEADLINE-DATE
039800        MOVE PR-DEADLINE-DATE TO WKS-FECHA-VENC
039900     ELSE
040000        MOVE WKS-FECHA-CALCULADA TO WKS-FECHA-VENC
040100     END-IF.
040200 430-CALCULA-FECHA-VENCIMIENTO-E. EXIT.
040300
040400 440-ESCRIBE-TAREA-APRENDIZAJE SECTION.
040500     INITIALIZE REG-TAREA
040600     MOVE PR-PROJECT-ID    TO TK-PROJECT-ID
040700     MOVE WKS-SEMANA       TO TK-WEEK
040800     SET TK-ES-APRENDIZAJE TO TRUE
040900     MOVE WKS-FECHA-VENC   TO TK-DUE-DATE
041000     MOVE "Pending"        TO TK-STATUS
041100     MOVE WKS-CAPS-SEMANA  TO TK-CHAPTER-COUNT
041200     MOVE WKS-PAGINAS-SEMANA TO TK-PAGES
041300     COMPUTE TK-EST-MINUTES =
041350             WKS-PAGINAS-SEMANA * WKS-MINUTOS-PAGINA
041400     WRITE REG-TAREA
041500     IF FS-TASK NOT = 0
041600        DISPLAY "STPSKED - ERROR AL ESCRIBIR TASK-FILE, FS = ("
041700                 FS-TASK ")" UPON CONSOLE
041800        MOVE 91 TO RETURN-CODE
041900     END-IF.
042000 440-ESCRIBE-TAREA-APRENDIZAJE-E. EXIT.
042100
042200*--------> SERIE 450 - CIERRE DE LA FASE DE APRENDIZAJE
042300 450-FIJA-SEMANAS-USADAS SECTION.
042400     IF WKS-SEMANAS-APREND-USADAS < 1
042500        MOVE 1 TO WKS-SEMANAS-APREND-USADAS
042600     END-IF
042700     IF WKS-SEMANAS-TOTALES > WKS-SEMANAS-APREND-USADAS
042800        COMPUTE WKS-SEMANAS-REPASO =
042900                WKS-SEMANAS-TOTALES - WKS-SEMANAS-APREND-USADAS
043000     ELSE
043100        MOVE 0 TO WKS-SEMANAS-REPASO
043200     END-IF.
043300 450-FIJA-SEMANAS-USADAS-E. EXIT.
043400
043500*--------> SERIE 500 - SEMANAS DE REPASO
043600 500-ARMA-SEMANAS-REPASO SECTION.
043700     COMPUTE WKS-SEMANA = WKS-SEMANAS-APREND-USADAS + WKS-K-REPASO
043800             + 1
043900     PERFORM 510-CALCULA-VENTANA-REPASO
044000     PERFORM 430-CALCULA-FECHA-VENCIMIENTO
044100     PERFORM 520-ESCRIBE-TAREA-REPASO.
044200 500-ARMA-SEMANAS-REPASO-E. EXIT.
044300
044400 510-CALCULA-VENTANA-REPASO SECTION.
044500     COMPUTE WKS-VENTANA-BASE =
044600             WKS-SEMANAS-APREND-USADAS + (2 * WKS-K-REPASO)
044700     IF WKS-VENTANA-BASE > WKS-TOTAL-APRENDIDOS
044800        MOVE WKS-TOTAL-APRENDIDOS TO WKS-VENTANA-COUNT
044900     ELSE
045000        MOVE WKS-VENTANA-BASE     TO WKS-VENTANA-COUNT
045100     END-IF
045200     IF WKS-VENTANA-COUNT = 0
045300        MOVE WKS-TOTAL-APRENDIDOS TO WKS-VENTANA-COUNT
045400     END-IF
045500     MOVE 1      TO WKS-PTR-LISTA
045600     MOVE SPACES TO TK-CHAPTER-LIST
045700     PERFORM 515-AGREGA-TITULO-VENTANA
045800             VARYING WKS-J-VENTANA FROM 1 BY 1
045900             UNTIL WKS-J-VENTANA > WKS-VENTANA-COUNT.
046000 510-CALCULA-VENTANA-REPASO-E. EXIT.
046100
046200 515-AGREGA-TITULO-VENTANA SECTION.
046300     IF WKS-PTR-LISTA <= 200
046400        IF WKS-J-VENTANA = 1
046500           STRING TITULO-APRENDIDO (WKS-J-VENTANA)
046600                  DELIMITED BY "  "
046700                  INTO TK-CHAPTER-LIST
046800                  WITH POINTER WKS-PTR-LISTA
046900           END-STRING
047000        ELSE
047100           STRING ", "                          DELIMITED BY SIZE
047200                  TITULO-APRENDIDO (WKS-J-VENTANA)
047300                  DELIMITED BY "  "
047400                  INTO TK-CHAPTER-LIST
047500                  WITH POINTER WKS-PTR-LISTA
047600           END-STRING
047700        END-IF
047800     END-IF.
047900 515-AGREGA-TITULO-VENTANA-E. EXIT.
048000
048100 520-ESCRIBE-TAREA-REPASO SECTION.
048200     INITIALIZE REG-TAREA
048300     MOVE PR-PROJECT-ID     TO TK-PROJECT-ID
048400     MOVE WKS-SEMANA        TO TK-WEEK
048500     SET TK-ES-REPASO       TO TRUE
048600     MOVE WKS-FECHA-VENC    TO TK-DUE-DATE
048700     MOVE "Pending"         TO TK-STATUS
048800     MOVE WKS-VENTANA-COUNT TO TK-CHAPTER-COUNT
048900     MOVE 0                 TO TK-PAGES
049000     MOVE 0                 TO TK-EST-MINUTES
049100* --> TK-CHAPTER-LIST YA QUEDO ARMADO POR 510/515
049200     WRITE REG-TAREA
049300     IF FS-TASK NOT = 0
049400        DISPLAY "STPSKED - ERROR AL ESCRIBIR TASK-FILE, FS = ("
049500                 FS-TASK ")" UPON CONSOLE
049600        MOVE 91 TO RETURN-CODE
049700     END-IF.
049800 520-ESCRIBE-TAREA-REPASO-E. EXIT.
049900
050000*--------> SERIE 600 - CONSULTA DE FACTIBILIDAD (STPFEAS)
050100 600-VERIFICA-RITMO SECTION.
050200     MOVE WKS-TOTAL-PAGINAS      TO WKS-CALL-TOTAL-PAGES
050300     MOVE WKS-TIER-NOMBRE        TO WKS-CALL-TIER
050400     MOVE WKS-DURACION-DIAS      TO WKS-CALL-DURATION-DAYS
050500     MOVE 0                      TO WKS-CALL-INFEASIBLE
050600     MOVE SPACES                 TO WKS-CALL-ALERT-TEXT
050700     CALL "STPFEAS" USING WKS-CALL-TOTAL-PAGES, WKS-CALL-TIER,
050800                           WKS-CALL-DURATION-DAYS,
050900                           WKS-CALL-INFEASIBLE,
051000                           WKS-CALL-ALERT-TEXT
051100     IF WKS-CALL-ES-INFACTIBLE
051200        DISPLAY "================================================"
051300                 UPON CONSOLE
051400        DISPLAY WKS-CALL-ALERT-TEXT UPON CONSOLE
051500        DISPLAY "================================================"
051600                 UPON CONSOLE
051700     END-IF.
051800 600-VERIFICA-RITMO-E. EXIT.
051900
052000*--------> SERIE 800 - FECHA JULIANA (VER BITACORA 2024-12-02)
052100 810-FECHA-A-JDN SECTION.
052200     COMPUTE WKS-JDN-T1 = (WKS-JDN-MES - 14) / 12
052300     COMPUTE WKS-JDN-VALOR =
052400             WKS-JDN-DIA - 32075
052500           + 1461 * (WKS-JDN-ANIO + 4800 + WKS-JDN-T1) / 4
052600           + 367  * (WKS-JDN-MES - 2 - WKS-JDN-T1 * 12) / 12
052700           - 3 * ((WKS-JDN-ANIO + 4900 + WKS-JDN-T1) / 100) / 4.
052800 810-FECHA-A-JDN-E. EXIT.
052900
053000 820-JDN-A-FECHA SECTION.
053100     COMPUTE WKS-JDN-LL = WKS-JDN-VALOR + 68569
053200     COMPUTE WKS-JDN-NN = 4 * WKS-JDN-LL / 146097
053300     COMPUTE WKS-JDN-LL = WKS-JDN-LL
053350           - (146097 * WKS-JDN-NN + 3) / 4
053400     COMPUTE WKS-JDN-II = 4000 * (WKS-JDN-LL + 1) / 1461001
053500     COMPUTE WKS-JDN-LL = WKS-JDN-LL - 1461 * WKS-JDN-II / 4 + 31
053600     COMPUTE WKS-JDN-JJ = 80 * WKS-JDN-LL / 2447
053700     COMPUTE WKS-JDN-DIA = WKS-JDN-LL - 2447 * WKS-JDN-JJ / 80
053800     COMPUTE WKS-JDN-LL = WKS-JDN-JJ / 11
053900     COMPUTE WKS-JDN-MES = WKS-JDN-JJ + 2 - 12 * WKS-JDN-LL
054000     COMPUTE WKS-JDN-ANIO = 100 * (WKS-JDN-NN - 49) + WKS-JDN-II
054100             + WKS-JDN-LL.
054200 820-JDN-A-FECHA-E. EXIT.
054300
054400 830-SUMA-DIAS-FECHA SECTION.
054500     MOVE WKS-FECHA-BASE-ANIO TO WKS-JDN-ANIO
054600     MOVE WKS-FECHA-BASE-MES  TO WKS-JDN-MES
054700     MOVE WKS-FECHA-BASE-DIA  TO WKS-JDN-DIA
054800     PERFORM 810-FECHA-A-JDN
054900     ADD WKS-DIAS-SUMAR TO WKS-JDN-VALOR
055000     PERFORM 820-JDN-A-FECHA
055100     MOVE WKS-JDN-ANIO TO WKS-FECHA-CALC-ANIO
055200     MOVE WKS-JDN-MES  TO WKS-FECHA-CALC-MES
055300     MOVE WKS-JDN-DIA  TO WKS-FECHA-CALC-DIA.
055400 830-SUMA-DIAS-FECHA-E. EXIT.
055500
055600*--------> SERIE 900 - ESTADISTICAS Y CIERRE
055700 900-ESTADISTICAS SECTION.
055800     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS STPSKED <<<<<<<<<<<
055810-        "<<"
055900              UPON CONSOLE
056000     MOVE WKS-TOTAL-CAPITULOS TO WKS-MASCARA
056100     DISPLAY "|| CAPITULOS CARGADOS          : (" WKS-MASCARA ")"
056200              UPON CONSOLE
056300     MOVE WKS-TOTAL-PAGINAS   TO WKS-MASCARA
056400     DISPLAY "|| PAGINAS TOTALES DEL LIBRO   : (" WKS-MASCARA ")"
056500              UPON CONSOLE
056600     MOVE WKS-SEMANAS-APREND-USADAS TO WKS-MASCARA
056700     DISPLAY "|| SEMANAS DE APRENDIZAJE      : (" WKS-MASCARA ")"
056800              UPON CONSOLE
056900     MOVE WKS-SEMANAS-REPASO  TO WKS-MASCARA
057000     DISPLAY "|| SEMANAS DE REPASO           : (" WKS-MASCARA ")"
057100              UPON CONSOLE
057200     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
057210-        ">>"
057300              UPON CONSOLE.
057400 900-ESTADISTICAS-E. EXIT.
057500
057600 950-CIERRA-ARCHIVOS SECTION.
057700     CLOSE CHAPTER-FILE PROJECT-FILE RESULT-FILE TASK-FILE.
057800 950-CIERRA-ARCHIVOS-E. EXIT.
