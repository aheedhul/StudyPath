000100******************************************************************
000200*    STPPROJ  -  LAYOUT DEL PARAMETRO DE PROYECTO (UN REGISTRO)   *
000300******************************************************************
000400*    2024-11-04  EEDR  TK-0501  VERSION INICIAL DEL COPY          *STP002
000500*    2025-04-09  EEDR  TK-0561  SE AGREGA PR-GRANULARITY, EL      *STP002
000600*                      ROTULO DE GRANULARIDAD DE TAREA VIENE      *STP002
000700*                      FIJO EN "WEEKLY" DESDE EL ORIGEN           *STP002
000800******************************************************************
000900 01  REG-PROYECTO.
001000     02  PR-PROJECT-ID           PIC 9(05).
001100     02  PR-NAME                 PIC X(40).
001200     02  PR-START-DATE           PIC 9(08).
001300     02  PR-DEADLINE-DATE        PIC 9(08).
001400     02  PR-GRANULARITY          PIC X(10).
001500     02  FILLER                  PIC X(09).
