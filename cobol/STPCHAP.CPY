000100******************************************************************
000200*    STPCHAP  -  LAYOUT DEL REGISTRO DE CAPITULO DE UN LIBRO      *
000300*                UN REGISTRO POR CAPITULO, EN ORDEN DE LIBRO      *
000400******************************************************************
000500*    2024-11-04  EEDR  TK-0501  VERSION INICIAL DEL COPY          *STP001
000600*    2025-02-18  PEDR  TK-0533  SE AGREGA CH-LEVEL (PROFUNDIDAD   *STP001
000700*                      DE OUTLINE) PARA CAPITULOS ANIDADOS        *STP001
000800******************************************************************
000900 01  REG-CAPITULO.
001000     02  CH-PROJECT-ID           PIC 9(05).
001100     02  CH-SEQ                  PIC 9(04).
001200     02  CH-TITLE                PIC X(60).
001300     02  CH-LEVEL                PIC 9(02).
001400         88  CH-NIVEL-PRINCIPAL          VALUE 1.
001500     02  CH-PAGE-START           PIC 9(05).
001600     02  CH-PAGE-END             PIC 9(05).
001700     02  FILLER                  PIC X(10).
