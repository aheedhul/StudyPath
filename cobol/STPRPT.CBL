000100******************************************************************
000200* FECHA       : 25/11/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPRPT                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTEADOR DE CRONOGRAMA. LEE EL PROYECTO, EL   *
000800*             : RESULTADO DE LA EVALUACION Y LAS TAREAS YA       *
000900*             : GRABADAS POR STPSKED Y PRODUCE EL REPORTE        *
001000*             : IMPRESO DE 132 COLUMNAS CON EL RESUMEN DE FASES, *
001100*             : EL DETALLE POR SEMANA Y LOS TOTALES DE CONTROL.  *
001200* ARCHIVOS    : PROJFILE (ENTRADA), RESLFILE (ENTRADA),          *
001300*             : TASKFILE (ENTRADA, DOS PASADAS), RPTFILE (SALIDA)*
001400* PROGRAMA(S) : LLAMA A STPFEAS PARA REVALIDAR FACTIBILIDAD      *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700******************************************************************
001800* 1994-11-25  EDR   TK-0530  VERSION INICIAL. IMPRIME ENCABEZADO *STR001
001900*                   Y DETALLE DE TAREAS SIN RUPTURA DE CONTROL.  *STR001
002000* 1995-02-14  EDR   TK-0533  SE AGREGA LA LINEA DE ALERTA DE     *STR001
002100*                   FACTIBILIDAD LEYENDO REG-RESULTADO.          *STR001
002200* 1996-06-03  MCH   TK-0538  SE AGREGA RUPTURA DE CONTROL ENTRE  *STR001
002300*                   LA FASE DE APRENDIZAJE Y LA FASE DE REPASO   *STR001
002400*                   CON SUBTOTAL DE PAGINAS Y MINUTOS.           *STR001
002500* 1998-09-21  EDR   TK-0541  SE AGREGA SEGUNDA PASADA AL         *STR001
002600*                   TASKFILE PARA ACUMULAR TOTALES ANTES DE      *STR001
002700*                   IMPRIMIR EL DETALLE (EL RESUMEN DE FASES VA  *STR001
002800*                   ANTES DEL DETALLE EN EL REPORTE).            *STR001
002900* 1999-01-25  EDR   Y2K-018  REVISION Y2K: PR-START-DATE,        *STR001
003000*                   PR-DEADLINE-DATE Y TK-DUE-DATE YA VIENEN EN  *STR001
003100*                   FORMATO CCYYMMDD DE 8 POSICIONES DESDE       *STR001
003200*                   ORIGEN; EL REPORTE SOLO LOS EDITA, NO LOS    *STR001
003300*                   CALCULA. SIN IMPACTO.                        *STR001
003400* 2025-05-20  EEDR  TK-0568  SE AGREGA LINEA DE TOTAL GENERAL AL *STR001
003500*                   PIE DEL REPORTE (PAGINAS Y MINUTOS DE TODAS  *STR001
003600*                   LAS SEMANAS).                                *STR001
003700* 2025-06-30  PEDR  TK-0571  SI EL NIVEL DEL RESULTADO VIENE EN  *STR001
003800*                   BLANCO SE USA INTERMEDIATE PARA LA           *STR001
003900*                   REVALIDACION DE FACTIBILIDAD, SEGUN LO       *STR001
004000*                   ACORDADO CON EL AREA DE PRODUCTO.            *STR001
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                     STPRPT.
004400 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.                   STUDYPATH BATCH.
004600 DATE-WRITTEN.                   25/11/1994.
004700 DATE-COMPILED.
004800 SECURITY.                       USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PROJECT-FILE ASSIGN TO PROJFILE
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-PROJECT.
005800     SELECT RESULT-FILE  ASSIGN TO RESLFILE
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-RESULT.
006100     SELECT TASK-FILE    ASSIGN TO TASKFILE
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-TASK.
006400     SELECT REPORT-FILE  ASSIGN TO RPTFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-REPORT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  PROJECT-FILE.
007000     COPY STPPROJ.
007100 FD  RESULT-FILE.
007200     COPY STPRSLT.
007300 FD  TASK-FILE.
007400     COPY STPTASK.
007500 FD  REPORT-FILE.
007600 01  LINEA-REPORTE                   PIC X(132).
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*              V A R I A B L E S   D E   C O N T R O L            *
008000******************************************************************
008100 01  FS-PROJECT                      PIC 9(02) VALUE ZEROES.
008200 01  FS-RESULT                       PIC 9(02) VALUE ZEROES.
008300 01  FS-TASK                         PIC 9(02) VALUE ZEROES.
008400 01  FS-REPORT                       PIC 9(02) VALUE ZEROES.
008500 01  WKS-BANDERAS.
008600     02  WKS-FIN-TAREA                PIC X(01) VALUE "N".
008700         88  FIN-TAREA                       VALUE "S".
008800     02  WKS-HAY-ALERTA               PIC X(01) VALUE "N".
008900         88  WKS-EXISTE-ALERTA               VALUE "S".
009000     02  WKS-YA-IMPRIMIO-RUPTURA      PIC X(01) VALUE "N".
009100         88  WKS-RUPTURA-IMPRESA             VALUE "S".
009150     02  FILLER                       PIC X(05).
009200******************************************************************
009300*         C O N T A D O R E S   Y   A C U M U L A D O R E S       *
009400******************************************************************
009500 01  WKS-SEMANAS-APRENDIZAJE         PIC 9(04) COMP VALUE ZEROES.
009600 01  WKS-SEMANAS-REPASO              PIC 9(04) COMP VALUE ZEROES.
009700 01  WKS-SEMANAS-TOTALES             PIC 9(04) COMP VALUE ZEROES.
009800 01  WKS-PAGINAS-FASE-APREND         PIC 9(07) COMP VALUE ZEROES.
009900 01  WKS-MINUTOS-FASE-APREND         PIC 9(07) COMP VALUE ZEROES.
010000 01  WKS-PAGINAS-GRAN-TOTAL          PIC 9(07) COMP VALUE ZEROES.
010100 01  WKS-MINUTOS-GRAN-TOTAL          PIC 9(07) COMP VALUE ZEROES.
010200 01  WKS-PAGINAS-SUBTOTAL            PIC 9(07) COMP VALUE ZEROES.
010300 01  WKS-MINUTOS-SUBTOTAL            PIC 9(07) COMP VALUE ZEROES.
010400 01  WKS-TIPO-ANTERIOR               PIC X(08) VALUE SPACES.
010500******************************************************************
010600*     A R E A   D E   T R A B A J O   P A R A   L A   C A L L     *
010700******************************************************************
010800 01  WKS-CALL-TOTAL-PAGES            PIC 9(05) VALUE ZEROES.
010900 01  WKS-CALL-TIER                   PIC X(12) VALUE SPACES.
011000 01  WKS-CALL-DURATION-DAYS          PIC S9(05) VALUE ZEROES.
011100 01  WKS-CALL-INFEASIBLE             PIC 9(01) VALUE ZEROES.
011200     88  WKS-CALL-ES-INFACTIBLE              VALUE 1.
011300 01  WKS-CALL-ALERT-TEXT             PIC X(132) VALUE SPACES.
011400 01  WKS-DURACION-DIAS               PIC S9(07) COMP VALUE ZEROES.
011500 01  WKS-TIER-REPORTE                PIC X(12) VALUE SPACES.
011600******************************************************************
011700*        T R E S   R E D E F I N E S   D E   E D I C I O N        *
011800******************************************************************
011900 01  WKS-FECHA-8                     PIC 9(08) VALUE ZEROES.
012000 01  WKS-FECHA-8-R REDEFINES WKS-FECHA-8.
012100     02  WKS-FECHA-8-ANIO            PIC 9(04).
012200     02  WKS-FECHA-8-MES             PIC 9(02).
012300     02  WKS-FECHA-8-DIA             PIC 9(02).
012400 01  WKS-FECHA-EDIT                  PIC X(10) VALUE SPACES.
012500 01  WKS-MASCARA-6                   PIC ZZZ,ZZ9.
012600 01  WKS-MASCARA-6-R REDEFINES WKS-MASCARA-6.
012700     02  FILLER                      PIC X(01).
012800     02  WKS-MASCARA-6-VISIBLE       PIC X(06).
012900 01  WKS-CHAPTER-LIST-EDIT           PIC X(90) VALUE SPACES.
013000 01  WKS-CHAPTER-LIST-EDIT-R REDEFINES WKS-CHAPTER-LIST-EDIT.
013100     02  WKS-CHAPTER-LIST-VISIBLE    PIC X(87).
013200     02  FILLER                      PIC X(03).
013300******************************************************************
013400*             L I N E A S   D E   E N C A B E Z A D O             *
013500******************************************************************
013600 01  WKS-LINEA-01.
013700     02  FILLER                      PIC X(132) VALUE
013800         "STUDYPATH - REPORTE DE CRONOGRAMA DE ESTUDIO".
013900 01  WKS-LINEA-02.
014000     02  FILLER                      PIC X(16) VALUE
014100         "PROYECTO      : ".
014200     02  WL02-NOMBRE                 PIC X(40).
014300     02  FILLER                      PIC X(76) VALUE SPACES.
014400 01  WKS-LINEA-03.
014500     02  FILLER                      PIC X(16) VALUE
014600         "FECHA INICIO  : ".
014700     02  WL03-INICIO                 PIC X(10).
014800     02  FILLER                      PIC X(06) VALUE SPACES.
014900     02  FILLER                      PIC X(16) VALUE
015000         "FECHA LIMITE  : ".
015100     02  WL03-LIMITE                 PIC X(10).
015200     02  FILLER                      PIC X(74) VALUE SPACES.
015300 01  WKS-LINEA-04.
015400     02  FILLER                      PIC X(16) VALUE
015500         "NIVEL         : ".
015600     02  WL04-TIER                   PIC X(12).
015700     02  FILLER                      PIC X(04) VALUE SPACES.
015800     02  FILLER                      PIC X(16) VALUE
015900         "TOTAL PAGINAS : ".
016000     02  WL04-PAGINAS                PIC X(07).
016100     02  FILLER                      PIC X(03) VALUE SPACES.
016200     02  FILLER                      PIC X(20) VALUE
016300         "DURACION (DIAS) : ".
016400     02  WL04-DURACION               PIC X(07).
016500     02  FILLER                      PIC X(37) VALUE SPACES.
016600 01  WKS-LINEA-ALERTA.
016700     02  FILLER                      PIC X(10) VALUE
016800         "ALERTA -->".
016900     02  WLAL-TEXTO                  PIC X(122).
017000 01  WKS-LINEA-RESUMEN.
017100     02  FILLER                      PIC X(20) VALUE
017200         "SEMANAS APRENDIZAJE:".
017300     02  WLRE-APREND                 PIC ZZZ9.
017400     02  FILLER                      PIC X(20) VALUE
017500         "   SEMANAS REPASO:".
017600     02  WLRE-REPASO                 PIC ZZZ9.
017700     02  FILLER                      PIC X(19) VALUE
017800         "   SEMANAS TOTALES:".
017900     02  WLRE-TOTALES                PIC ZZZ9.
018000     02  FILLER                      PIC X(60) VALUE SPACES.
018100 01  WKS-LINEA-COLUMNAS.
018200     02  FILLER                      PIC X(132) VALUE
018300         "SEM  FASE      VENCIMIENTO  PAGINAS  MINUTOS  CAPS  CAPI
018400-        "TULOS".
018500 01  WKS-LINEA-DETALLE.
018600     02  WLD-SEMANA                  PIC ZZ9.
018700     02  FILLER                      PIC X(02) VALUE SPACES.
018800     02  WLD-FASE                    PIC X(09).
018900     02  FILLER                      PIC X(01) VALUE SPACES.
019000     02  WLD-VENCIMIENTO             PIC X(10).
019100     02  FILLER                      PIC X(02) VALUE SPACES.
019200     02  WLD-PAGINAS                 PIC X(07).
019300     02  FILLER                      PIC X(02) VALUE SPACES.
019400     02  WLD-MINUTOS                 PIC X(07).
019500     02  FILLER                      PIC X(02) VALUE SPACES.
019600     02  WLD-CAPS                    PIC ZZZ9.
019700     02  FILLER                      PIC X(02) VALUE SPACES.
019800     02  WLD-CAPITULOS               PIC X(87).
019900 01  WKS-LINEA-RUPTURA.
020000     02  FILLER                      PIC X(30) VALUE
020100         "*** FIN FASE DE APRENDIZAJE ".
020200     02  FILLER                      PIC X(17) VALUE
020300         "SUBTOTAL PAG.: ".
020400     02  WLRU-PAGINAS                PIC X(07).
020500     02  FILLER                      PIC X(17) VALUE
020600         "  SUBTOTAL MIN.: ".
020700     02  WLRU-MINUTOS                PIC X(07).
020800     02  FILLER                      PIC X(37) VALUE SPACES.
020900 01  WKS-LINEA-TOTAL-FINAL.
021000     02  FILLER                      PIC X(24) VALUE
021100         "*** TOTAL GENERAL ---  ".
021200     02  FILLER                      PIC X(17) VALUE
021300         "TOTAL PAG.: ".
021400     02  WLTF-PAGINAS                PIC X(07).
021500     02  FILLER                      PIC X(17) VALUE
021600         "  TOTAL MIN.: ".
021700     02  WLTF-MINUTOS                PIC X(07).
021800     02  FILLER                      PIC X(50) VALUE SPACES.
021900 PROCEDURE DIVISION.
022000 000-MAIN SECTION.
022100     PERFORM 100-APERTURA-ARCHIVOS
022200     PERFORM 110-LEE-PROYECTO
022300     PERFORM 120-LEE-RESULTADO
022400     PERFORM 200-PRIMERA-PASADA-TASKFILE
022500     PERFORM 400-VERIFICA-RITMO
022600     PERFORM 500-IMPRIME-ENCABEZADO
022700     IF WKS-EXISTE-ALERTA
022800        PERFORM 510-IMPRIME-ALERTA
022900     END-IF
023000     PERFORM 520-IMPRIME-RESUMEN-FASES
023100     PERFORM 600-SEGUNDA-PASADA-TASKFILE
023200     PERFORM 700-IMPRIME-TOTAL-FINAL
023300     PERFORM 900-ESTADISTICAS
023400     PERFORM 950-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 000-MAIN-E. EXIT.
023700
023800******************************************************************
023900*         A P E R T U R A   D E   A R C H I V O S                *
024000******************************************************************
024100 100-APERTURA-ARCHIVOS SECTION.
024200     OPEN INPUT  PROJECT-FILE
024300     OPEN INPUT  RESULT-FILE
024400     OPEN INPUT  TASK-FILE
024500     OPEN OUTPUT REPORT-FILE
024600     IF FS-PROJECT NOT = 0 OR FS-RESULT NOT = 0 OR
024700        FS-TASK    NOT = 0 OR FS-REPORT NOT = 0
024800        DISPLAY "***********************************************"
024900        DISPLAY "*  STPRPT - ERROR AL ABRIR ARCHIVOS DE ENTRADA *"
025000        DISPLAY "***********************************************"
025100        DISPLAY "* FS PROJFILE : " FS-PROJECT
025200        DISPLAY "* FS RESLFILE : " FS-RESULT
025300        DISPLAY "* FS TASKFILE : " FS-TASK
025400        DISPLAY "* FS RPTFILE  : " FS-REPORT
025500        DISPLAY "***********************************************"
025600        MOVE 91 TO RETURN-CODE
025700        STOP RUN
025800     END-IF.
025900 100-APERTURA-ARCHIVOS-E. EXIT.
026000
026100 110-LEE-PROYECTO SECTION.
026200     READ PROJECT-FILE END-READ
026300     IF FS-PROJECT NOT = 0
026400        DISPLAY "STPRPT - PROJFILE VACIO O CON ERROR, FS = "
026500                 FS-PROJECT
026600        MOVE 91 TO RETURN-CODE
026700        PERFORM 950-CIERRA-ARCHIVOS
026800        STOP RUN
026900     END-IF.
027000 110-LEE-PROYECTO-E. EXIT.
027100
027200 120-LEE-RESULTADO SECTION.
027300     READ RESULT-FILE END-READ
027400     IF FS-RESULT NOT = 0
027500        MOVE SPACES TO AR-TIER
027600     END-IF.
027700 120-LEE-RESULTADO-E. EXIT.
027800
027900******************************************************************
028000*  PRIMERA PASADA AL TASKFILE - SOLO ACUMULA TOTALES DE CONTROL  *
028100******************************************************************
028200 200-PRIMERA-PASADA-TASKFILE SECTION.
028300     MOVE "N" TO WKS-FIN-TAREA
028400     PERFORM 210-LEE-TAREA-1RA
028500     PERFORM 220-ACUMULA-UNA-TAREA UNTIL FIN-TAREA
028600     CLOSE TASK-FILE
028700     OPEN INPUT TASK-FILE
028800     IF FS-TASK NOT = 0
028900        DISPLAY "STPRPT - NO SE PUDO REABRIR TASKFILE, FS = "
029000                 FS-TASK
029100        MOVE 91 TO RETURN-CODE
029200        PERFORM 950-CIERRA-ARCHIVOS
029300        STOP RUN
029400     END-IF.
029500 200-PRIMERA-PASADA-TASKFILE-E. EXIT.
029600
029700 210-LEE-TAREA-1RA SECTION.
029800     READ TASK-FILE
029900        AT END
030000           MOVE "S" TO WKS-FIN-TAREA
030100     END-READ.
030200 210-LEE-TAREA-1RA-E. EXIT.
030300
030400 220-ACUMULA-UNA-TAREA SECTION.
030500     ADD 1 TO WKS-SEMANAS-TOTALES
030600     IF TK-ES-APRENDIZAJE
030700        ADD 1          TO WKS-SEMANAS-APRENDIZAJE
030800        ADD TK-PAGES   TO WKS-PAGINAS-FASE-APREND
030900        ADD TK-EST-MINUTES TO WKS-MINUTOS-FASE-APREND
031000     ELSE
031100        ADD 1          TO WKS-SEMANAS-REPASO
031200     END-IF
031300     ADD TK-PAGES        TO WKS-PAGINAS-GRAN-TOTAL
031400     ADD TK-EST-MINUTES  TO WKS-MINUTOS-GRAN-TOTAL
031500     PERFORM 210-LEE-TAREA-1RA.
031600 220-ACUMULA-UNA-TAREA-E. EXIT.
031700
031800******************************************************************
031900*     R E V A L I D A C I O N   D E   F A C T I B I L I D A D     *
032000******************************************************************
032100 400-VERIFICA-RITMO SECTION.
032200     COMPUTE WKS-DURACION-DIAS =
032300             PR-DEADLINE-DATE - PR-START-DATE + 1
032400     MOVE AR-TIER          TO WKS-TIER-REPORTE
032500     IF WKS-TIER-REPORTE = SPACES OR LOW-VALUES
032600        MOVE "Intermediate" TO WKS-TIER-REPORTE
032700     END-IF
032800     MOVE WKS-PAGINAS-GRAN-TOTAL TO WKS-CALL-TOTAL-PAGES
032900     MOVE WKS-TIER-REPORTE       TO WKS-CALL-TIER
033000     MOVE WKS-DURACION-DIAS      TO WKS-CALL-DURATION-DAYS
033100     MOVE 0                      TO WKS-CALL-INFEASIBLE
033200     MOVE SPACES                 TO WKS-CALL-ALERT-TEXT
033300     CALL "STPFEAS" USING WKS-CALL-TOTAL-PAGES, WKS-CALL-TIER,
033400          WKS-CALL-DURATION-DAYS, WKS-CALL-INFEASIBLE,
033500          WKS-CALL-ALERT-TEXT
033600     IF WKS-CALL-ES-INFACTIBLE
033700        MOVE "S" TO WKS-HAY-ALERTA
033800     END-IF.
033900 400-VERIFICA-RITMO-E. EXIT.
034000
034100******************************************************************
034200*                 I M P R E S I O N   D E L   R E P O R T E       *
034300******************************************************************
034400 500-IMPRIME-ENCABEZADO SECTION.
034500     WRITE LINEA-REPORTE FROM WKS-LINEA-01
034600     MOVE PR-NAME              TO WL02-NOMBRE
034700     WRITE LINEA-REPORTE FROM WKS-LINEA-02
034800     MOVE PR-START-DATE        TO WKS-FECHA-8
034900     PERFORM 505-EDITA-FECHA
035000     MOVE WKS-FECHA-EDIT       TO WL03-INICIO
035100     MOVE PR-DEADLINE-DATE     TO WKS-FECHA-8
035200     PERFORM 505-EDITA-FECHA
035300     MOVE WKS-FECHA-EDIT       TO WL03-LIMITE
035400     WRITE LINEA-REPORTE FROM WKS-LINEA-03
035500     MOVE WKS-TIER-REPORTE     TO WL04-TIER
035600     MOVE WKS-PAGINAS-GRAN-TOTAL TO WKS-MASCARA-6
035700     MOVE WKS-MASCARA-6-VISIBLE  TO WL04-PAGINAS
035800     MOVE WKS-DURACION-DIAS      TO WKS-MASCARA-6
035900     MOVE WKS-MASCARA-6-VISIBLE  TO WL04-DURACION
036000     WRITE LINEA-REPORTE FROM WKS-LINEA-04.
036100 500-IMPRIME-ENCABEZADO-E. EXIT.
036200
036300 505-EDITA-FECHA SECTION.
036400     MOVE SPACES TO WKS-FECHA-EDIT
036500     STRING WKS-FECHA-8-ANIO DELIMITED BY SIZE
036600            "-"             DELIMITED BY SIZE
036700            WKS-FECHA-8-MES  DELIMITED BY SIZE
036800            "-"             DELIMITED BY SIZE
036900            WKS-FECHA-8-DIA  DELIMITED BY SIZE
037000            INTO WKS-FECHA-EDIT
037100     END-STRING.
037200 505-EDITA-FECHA-E. EXIT.
037300
037400 510-IMPRIME-ALERTA SECTION.
037500     MOVE WKS-CALL-ALERT-TEXT TO WLAL-TEXTO
037600     WRITE LINEA-REPORTE FROM WKS-LINEA-ALERTA.
037700 510-IMPRIME-ALERTA-E. EXIT.
037800
037900 520-IMPRIME-RESUMEN-FASES SECTION.
038000     MOVE WKS-SEMANAS-APRENDIZAJE TO WLRE-APREND
038100     MOVE WKS-SEMANAS-REPASO      TO WLRE-REPASO
038200     MOVE WKS-SEMANAS-TOTALES     TO WLRE-TOTALES
038300     WRITE LINEA-REPORTE FROM WKS-LINEA-RESUMEN
038400     WRITE LINEA-REPORTE FROM WKS-LINEA-COLUMNAS.
038500 520-IMPRIME-RESUMEN-FASES-E. EXIT.
038600
038700******************************************************************
038800*  SEGUNDA PASADA AL TASKFILE - IMPRIME DETALLE CON RUPTURA      *
038900******************************************************************
039000 600-SEGUNDA-PASADA-TASKFILE SECTION.
039100     MOVE "N" TO WKS-FIN-TAREA
039200     MOVE "N" TO WKS-YA-IMPRIMIO-RUPTURA
039300     MOVE SPACES TO WKS-TIPO-ANTERIOR
039400     PERFORM 610-LEE-TAREA-2DA
039500     PERFORM 620-IMPRIME-UNA-TAREA UNTIL FIN-TAREA.
039600 600-SEGUNDA-PASADA-TASKFILE-E. EXIT.
039700
039800 610-LEE-TAREA-2DA SECTION.
039900     READ TASK-FILE
040000        AT END
040100           MOVE "S" TO WKS-FIN-TAREA
040200     END-READ.
040300 610-LEE-TAREA-2DA-E. EXIT.
040400
040500 620-IMPRIME-UNA-TAREA SECTION.
040600     IF TK-ES-REPASO AND WKS-TIPO-ANTERIOR = "LEARNING"
040700        AND WKS-YA-IMPRIMIO-RUPTURA = "N"
040800        PERFORM 630-IMPRIME-RUPTURA-FASE
040900     END-IF
041000     MOVE TK-WEEK          TO WLD-SEMANA
041100     IF TK-ES-APRENDIZAJE
041200        MOVE "LEARNING"    TO WLD-FASE
041300     ELSE
041400        MOVE "TESTING"     TO WLD-FASE
041500     END-IF
041600     MOVE TK-DUE-DATE      TO WKS-FECHA-8
041700     PERFORM 505-EDITA-FECHA
041800     MOVE WKS-FECHA-EDIT   TO WLD-VENCIMIENTO
041900     MOVE TK-PAGES         TO WKS-MASCARA-6
042000     MOVE WKS-MASCARA-6-VISIBLE TO WLD-PAGINAS
042100     MOVE TK-EST-MINUTES   TO WKS-MASCARA-6
042200     MOVE WKS-MASCARA-6-VISIBLE TO WLD-MINUTOS
042300     MOVE TK-CHAPTER-COUNT TO WLD-CAPS
042400     MOVE TK-CHAPTER-LIST  TO WKS-CHAPTER-LIST-EDIT
042500     MOVE WKS-CHAPTER-LIST-VISIBLE TO WLD-CAPITULOS
042600     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
042700     MOVE TK-TYPE          TO WKS-TIPO-ANTERIOR
042800     PERFORM 610-LEE-TAREA-2DA.
042900 620-IMPRIME-UNA-TAREA-E. EXIT.
043000
043100 630-IMPRIME-RUPTURA-FASE SECTION.
043200     MOVE WKS-PAGINAS-FASE-APREND TO WKS-MASCARA-6
043300     MOVE WKS-MASCARA-6-VISIBLE   TO WLRU-PAGINAS
043400     MOVE WKS-MINUTOS-FASE-APREND TO WKS-MASCARA-6
043500     MOVE WKS-MASCARA-6-VISIBLE   TO WLRU-MINUTOS
043600     WRITE LINEA-REPORTE FROM WKS-LINEA-RUPTURA
043700     MOVE "S" TO WKS-YA-IMPRIMIO-RUPTURA.
043800 630-IMPRIME-RUPTURA-FASE-E. EXIT.
043900
044000******************************************************************
044100*                    T O T A L   F I N A L                       *
044200******************************************************************
044300 700-IMPRIME-TOTAL-FINAL SECTION.
044400     IF WKS-SEMANAS-REPASO = 0 AND WKS-YA-IMPRIMIO-RUPTURA = "N"
044500        PERFORM 630-IMPRIME-RUPTURA-FASE
044600     END-IF
044700     MOVE WKS-PAGINAS-GRAN-TOTAL TO WKS-MASCARA-6
044800     MOVE WKS-MASCARA-6-VISIBLE  TO WLTF-PAGINAS
044900     MOVE WKS-MINUTOS-GRAN-TOTAL TO WKS-MASCARA-6
045000     MOVE WKS-MASCARA-6-VISIBLE  TO WLTF-MINUTOS
045100     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-FINAL.
045200 700-IMPRIME-TOTAL-FINAL-E. EXIT.
045300
045400******************************************************************
045500*                    E S T A D I S T I C A S                     *
045600******************************************************************
045700 900-ESTADISTICAS SECTION.
045800     DISPLAY "**********************************************"
045900     DISPLAY "*  STPRPT - ESTADISTICAS DE EJECUCION         *"
046000     DISPLAY "**********************************************"
046100     MOVE WKS-SEMANAS-APRENDIZAJE TO WKS-MASCARA-6
046200     DISPLAY "SEMANAS DE APRENDIZAJE REPORTADAS  : "
046300              WKS-MASCARA-6-VISIBLE
046400     MOVE WKS-SEMANAS-REPASO TO WKS-MASCARA-6
046500     DISPLAY "SEMANAS DE REPASO REPORTADAS       : "
046600              WKS-MASCARA-6-VISIBLE
046700     MOVE WKS-SEMANAS-TOTALES TO WKS-MASCARA-6
046800     DISPLAY "SEMANAS TOTALES REPORTADAS         : "
046900              WKS-MASCARA-6-VISIBLE
047000     IF WKS-EXISTE-ALERTA
047100        DISPLAY "SE EMITIO ALERTA DE FACTIBILIDAD   : SI"
047200     ELSE
047300        DISPLAY "SE EMITIO ALERTA DE FACTIBILIDAD   : NO"
047400     END-IF
047500     DISPLAY "**********************************************".
047600 900-ESTADISTICAS-E. EXIT.
047700
047800******************************************************************
047900*                   C I E R R E   D E   A R C H I V O S           *
048000******************************************************************
048100 950-CIERRA-ARCHIVOS SECTION.
048200     CLOSE PROJECT-FILE, RESULT-FILE, TASK-FILE, REPORT-FILE.
048300 950-CIERRA-ARCHIVOS-E. EXIT.
