000100******************************************************************
000200* FECHA       : 11/11/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPGRAD, BASADO EN LA CORRECCION EEDR3004        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA LA EVALUACION BASE DE UN PROYECTO,      *
000800*             : COMPARANDO LAS RESPUESTAS DEL ESTUDIANTE CONTRA  *
000900*             : LA LLAVE DE PREGUNTAS, EMPAREJANDO POR POSICION  *
001000*             : HASTA AGOTAR EL MENOR DE LOS DOS ARCHIVOS. LAS   *
001100*             : PREGUNTAS ABIERTAS OTORGAN MEDIO CREDITO. CON EL *
001200*             : PUNTAJE FINAL DETERMINA EL NIVEL DEL ESTUDIANTE. *
001300* ARCHIVOS    : QUIZ-FILE   (ENTRADA, LLAVE DE RESPUESTAS)       *
001400*             : ANSWER-FILE (ENTRADA, RESPUESTAS DEL ESTUDIANTE) *
001500*             : RESULT-FILE (SALIDA, UN REGISTRO POR PROYECTO)   *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 2024-11-11  EEDR  TK-0509  VERSION INICIAL, TOMADA DE LA       *STG001
002100*                   CORRECCION EEDR3004 DE VALIDACION DE         *STG001
002200*                   ESTUDIANTES; SE REEMPLAZA POR CALIFICACION.  *STG001
002300* 2024-12-06  EEDR  TK-0518  SE AGREGA EL MEDIO CREDITO PARA     *STG001
002400*                   PREGUNTAS ABIERTAS (QQ-ES-ABIERTA).          *STG001
002500* 2025-01-06  PEDR  TK-0522  SE AGREGAN LOS TRES NIVELES DE      *STG001
002600*                   RESULTADO (BEGINNER / INTERMEDIATE /         *STG001
002700*                   ADVANCED) EN VEZ DE SOLO APROBADO/REPROBADO. *STG001
002800* 2025-02-27  PEDR  TK-0541  SE VUELVE INSENSIBLE A MAYUSCULAS   *STG001
002900*                   Y MINUSCULAS AL COMPARAR RESPUESTAS, EL AREA *STG001
003000*                   DE CONTENIDO REPORTO FALSOS REPROBADOS.      *STG001
003100* 2025-04-14  PEDR  TK-0553  SE CORRIGE EL REDONDEO              *STG001
003200*                   DEL PUNTAJE FINAL A DOS DECIMALES; EL COMPUTE*STG001
003300*                   DE MEDIO CREDITO DEJABA UN TERCER DECIMAL.   *STG001
003400* 2025-06-02  PEDR  TK-0578  SI NO HAY PAREJAS QUE CALIFICAR     *STG001
003500*                   (ALGUNO DE LOS DOS ARCHIVOS LLEGA VACIO) EL  *STG001
003600*                   PUNTAJE QUEDA EN CERO Y EL NIVEL EN BEGINNER.*STG001
003650* 2025-06-18  PEDR  TK-0579  SE RECORRE EL BLANCO                *STG001
003660*                   INICIAL DE LA RESPUESTA Y LA CLAVE ANTES DE  *STG001
003670*                   COMPARAR; UNA RESPUESTA CON ESPACIO ADELANTE *STG001
003680*                   SALIA REPROBADA AUNQUE FUERA CORRECTA.       *STG001
003685* 2026-08-10  PEDR  TK-0584  SE REACOMODAN VARIAS                *STG001
003690*                   SENTENCIAS QUE PASABAN DE LA COLUMNA 72      *STG001
003693*                   (QUEDABAN TRUNCADAS AL COMPILAR); SIN CAMBIO *STG001
003696*                   DE LOGICA.                                   *STG001
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.                     STPGRAD.
004000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION.                   STUDYPATH BATCH.
004200 DATE-WRITTEN.                   11/11/2024.
004300 DATE-COMPILED.
004400 SECURITY.                       USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT QUIZ-FILE    ASSIGN TO QUIZFILE
005200            ORGANIZATION     IS SEQUENTIAL
005300            FILE STATUS      IS FS-QUIZ.
005400     SELECT ANSWER-FILE  ASSIGN TO ANSWFILE
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-ANSWER.
005700     SELECT RESULT-FILE  ASSIGN TO RESLFILE
005800            ORGANIZATION     IS SEQUENTIAL
005900            FILE STATUS      IS FS-RESULT.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  QUIZ-FILE.
006300     COPY STPQUES.
006400 FD  ANSWER-FILE.
006500     COPY STPANSW.
006600 FD  RESULT-FILE.
006700     COPY STPRSLT.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              A R E A   D E   F I L E   S T A T U S             *
007100******************************************************************
007200 01  FS-QUIZ                     PIC 9(02) VALUE ZEROES.
007300 01  FS-ANSWER                   PIC 9(02) VALUE ZEROES.
007400 01  FS-RESULT                   PIC 9(02) VALUE ZEROES.
007500******************************************************************
007600*              V A R I A B L E S   D E   T R A B A J O           *
007700******************************************************************
007800 01  WKS-BANDERAS.
007900     02  WKS-FIN-PAREJA          PIC 9(01) VALUE ZEROES.
008000         88  FIN-PAREJA                  VALUE 1.
008050     02  FILLER                  PIC X(05).
008100 01  WKS-PROJECT-ID              PIC 9(05) VALUE ZEROES.
008200 01  WKS-TOTAL-PAREJAS           PIC 9(03) COMP VALUE ZEROES.
008300 01  WKS-CREDITO-TOTAL           PIC 9(03)V9 COMP VALUE ZEROES.
008400 01  WKS-CREDITO-TOTAL-R REDEFINES WKS-CREDITO-TOTAL.
008500     02  WKS-CREDITO-ENTERO      PIC 9(03).
008600     02  WKS-CREDITO-DECIMO      PIC 9(01).
008700 01  WKS-SCORE                   PIC 9(03)V99 VALUE ZEROES.
008800 01  WKS-SCORE-R REDEFINES WKS-SCORE.
008900     02  WKS-SCORE-ENTERO        PIC 9(03).
009000     02  WKS-SCORE-DECIMAL       PIC 9(02).
009100 01  WKS-RESPUESTA-CMP           PIC X(40).
009110 01  WKS-RESPUESTA-TRIM          PIC X(40) VALUE SPACES.
009120 01  WKS-CLAVE-CMP               PIC X(40).
009130 01  WKS-CLAVE-TRIM              PIC X(40) VALUE SPACES.
009140 01  WKS-BLANCOS-INICIALES       PIC 9(02) COMP VALUE ZEROES.
009300 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROES.
009400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
009500     02  WKS-FECHA-ANIO          PIC 9(04).
009600     02  WKS-FECHA-MES           PIC 9(02).
009700     02  WKS-FECHA-DIA           PIC 9(02).
009800     PROCEDURE DIVISION.
009900 100-MAIN SECTION.
010000     PERFORM 110-APERTURA-ARCHIVOS
010100     PERFORM 121-LEE-PAR
010200     PERFORM 120-CALIFICA-RESPUESTAS UNTIL FIN-PAREJA
010300     PERFORM 130-DETERMINA-NIVEL
010400     PERFORM 140-ESCRIBE-RESULTADO
010500     PERFORM 150-CIERRA-ARCHIVOS
010600     STOP RUN.
010700 100-MAIN-E. EXIT.
010800
010900*--------> SERIE 110 - APERTURA DE ARCHIVOS
011000 110-APERTURA-ARCHIVOS SECTION.
011100     OPEN INPUT  QUIZ-FILE ANSWER-FILE
011200     OPEN OUTPUT RESULT-FILE
011300     IF FS-QUIZ NOT = 0 OR FS-ANSWER NOT = 0 OR FS-RESULT NOT = 0
011400        DISPLAY "================================================"
011500                 UPON CONSOLE
011600        DISPLAY "  STPGRAD - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
011700                 UPON CONSOLE
011800        DISPLAY " FILE STATUS QUIZ-FILE   : (" FS-QUIZ   ")"
011900                 UPON CONSOLE
012000        DISPLAY " FILE STATUS ANSWER-FILE : (" FS-ANSWER ")"
012100                 UPON CONSOLE
012200        DISPLAY " FILE STATUS RESULT-FILE : (" FS-RESULT ")"
012300                 UPON CONSOLE
012400        DISPLAY "================================================"
012500                 UPON CONSOLE
012600        MOVE 91 TO RETURN-CODE
012700        STOP RUN
012800     END-IF.
012900 110-APERTURA-ARCHIVOS-E. EXIT.
013000
013100*--------> SERIE 120 - EMPAREJAMIENTO Y CALIFICACION
013200*          UNA PREGUNTA SIN RESPUESTA (O UNA RESPUESTA SIN
013300*          PREGUNTA) NO SE CALIFICA, SOLO SE EMPAREJAN LOS
013400*          REGISTROS QUE EXISTEN EN AMBOS ARCHIVOS.
013500 121-LEE-PAR SECTION.
013600     READ QUIZ-FILE
013700        AT END SET FIN-PAREJA TO TRUE
013800     END-READ
013900     IF NOT FIN-PAREJA
014000        MOVE QQ-PROJECT-ID TO WKS-PROJECT-ID
014100        READ ANSWER-FILE
014200           AT END SET FIN-PAREJA TO TRUE
014300        END-READ
014400     END-IF.
014500 121-LEE-PAR-E. EXIT.
014600
014700 120-CALIFICA-RESPUESTAS SECTION.
014800     ADD 1 TO WKS-TOTAL-PAREJAS
014900     IF QQ-ES-ABIERTA
015000        ADD 0.5 TO WKS-CREDITO-TOTAL
015100     ELSE
015200        MOVE AN-RESPONSE TO WKS-RESPUESTA-CMP
015300        MOVE QQ-ANSWER   TO WKS-CLAVE-CMP
015400        INSPECT WKS-RESPUESTA-CMP CONVERTING
015500                "abcdefghijklmnopqrstuvwxyz" TO
015600                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015700        INSPECT WKS-CLAVE-CMP CONVERTING
015800                "abcdefghijklmnopqrstuvwxyz" TO
015900                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015950* --> SE RECORRE EL BLANCO INICIAL ANTES DE COMPARAR (TK-0579);
015960*     EL BLANCO FINAL YA QUEDA CUBIERTO POR EL COMPARE DE X(40).
015970        MOVE SPACES TO WKS-RESPUESTA-TRIM
015980        MOVE ZEROES TO WKS-BLANCOS-INICIALES
015985        INSPECT WKS-RESPUESTA-CMP TALLYING WKS-BLANCOS-INICIALES
015986                FOR LEADING SPACE
015987        IF WKS-BLANCOS-INICIALES < 40
015988           MOVE WKS-RESPUESTA-CMP (WKS-BLANCOS-INICIALES + 1:)
015989                TO WKS-RESPUESTA-TRIM
015990        END-IF
015991        MOVE SPACES TO WKS-CLAVE-TRIM
015992        MOVE ZEROES TO WKS-BLANCOS-INICIALES
015993        INSPECT WKS-CLAVE-CMP TALLYING WKS-BLANCOS-INICIALES
015994                FOR LEADING SPACE
015995        IF WKS-BLANCOS-INICIALES < 40
015996           MOVE WKS-CLAVE-CMP (WKS-BLANCOS-INICIALES + 1:)
015997                TO WKS-CLAVE-TRIM
015998        END-IF
016000        IF WKS-RESPUESTA-TRIM = WKS-CLAVE-TRIM
016100           ADD 1 TO WKS-CREDITO-TOTAL
016200        END-IF
016300     END-IF
016400     PERFORM 121-LEE-PAR.
016500 120-CALIFICA-RESPUESTAS-E. EXIT.
016600
016700*--------> SERIE 130 - PUNTAJE FINAL Y NIVEL
016800 130-DETERMINA-NIVEL SECTION.
016900     IF WKS-TOTAL-PAREJAS = 0
017000        MOVE ZEROES TO WKS-SCORE
017100     ELSE
017200        COMPUTE WKS-SCORE ROUNDED =
017300                (WKS-CREDITO-TOTAL / WKS-TOTAL-PAREJAS) * 100
017400     END-IF
017500     EVALUATE TRUE
017600        WHEN WKS-TOTAL-PAREJAS = 0
017700           SET AR-NIVEL-PRINCIPIANTE TO TRUE
017800        WHEN WKS-SCORE NOT > 40
017900           SET AR-NIVEL-PRINCIPIANTE TO TRUE
018000        WHEN WKS-SCORE NOT > 70
018100           SET AR-NIVEL-INTERMEDIO TO TRUE
018200        WHEN OTHER
018300           SET AR-NIVEL-AVANZADO TO TRUE
018400     END-EVALUATE.
018500 130-DETERMINA-NIVEL-E. EXIT.
018600
018700*--------> SERIE 140 - ESCRITURA DEL RESULTADO
018800 140-ESCRIBE-RESULTADO SECTION.
018900     MOVE WKS-PROJECT-ID TO AR-PROJECT-ID
019000     MOVE WKS-SCORE      TO AR-SCORE
019100     WRITE REG-RESULTADO
019200     IF FS-RESULT NOT = 0
019300        DISPLAY "STPGRAD - ERROR AL ESCRIBIR RESULT-FILE, FS = ("
019400                 FS-RESULT ")" UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600     END-IF.
019700 140-ESCRIBE-RESULTADO-E. EXIT.
019800
019900*--------> SERIE 150 - ESTADISTICAS Y CIERRE
020000 150-CIERRA-ARCHIVOS SECTION.
020100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
020200     DISPLAY ">>>>>>>>>>>>>>>>>> ESTADISTICAS STPGRAD <<<<<<<<<<<<
020210-        "<<"
020300              UPON CONSOLE
020400     DISPLAY "|| FECHA DE PROCESO             : ("
020500              WKS-FECHA-DIA "/" WKS-FECHA-MES "/"
020550              WKS-FECHA-ANIO ")"
020600              UPON CONSOLE
020700     DISPLAY "|| PAREJAS PREGUNTA/RESPUESTA   : ("
020750              WKS-TOTAL-PAREJAS ")" UPON CONSOLE
020900     DISPLAY "|| PUNTAJE FINAL                : (" WKS-SCORE ")"
021000              UPON CONSOLE
021100     DISPLAY "|| NIVEL ASIGNADO                : (" AR-TIER ")"
021200              UPON CONSOLE
021300     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>
021310-        ">>"
021400              UPON CONSOLE
021500     CLOSE QUIZ-FILE ANSWER-FILE RESULT-FILE.
021600 150-CIERRA-ARCHIVOS-E. EXIT.
