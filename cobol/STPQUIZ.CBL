000100******************************************************************
000200* FECHA       : 04/11/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : STUDYPATH / PLANIFICADOR DE ESTUDIO              *
000500* PROGRAMA    : STPQUIZ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA LA EVALUACION BASE (QUIZ) DE UN PROYECTO  *
000800*             : DE ESTUDIO A PARTIR DEL LISTADO DE CAPITULOS DEL *
000900*             : LIBRO. TOMA LOS PRIMEROS SEIS CAPITULOS CON      *
001000*             : TITULO Y ARMA UNA PREGUNTA ABIERTA POR CADA UNO, *
001100*             : CICLANDO CINCO PLANTILLAS FIJAS DE REDACCION.    *
001200* ARCHIVOS    : PROJECT-FILE (ENTRADA)                           *
001300*             : CHAPTER-FILE (ENTRADA, EN ORDEN DE CH-SEQ)       *
001400*             : QUIZ-FILE    (SALIDA, EN ORDEN DE QQ-SEQ)        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 2024-11-04  EEDR  TK-0503  VERSION INICIAL.                    *STQ001
002000* 2024-11-08  EEDR  TK-0505  SE AGREGA EL SALTO DE CAPITULOS CON *STQ001
002100*                   TITULO EN BLANCO, EL AREA DE CONTENIDO       *STQ001
002200*                   ENTREGO CAPITULOS "PLACEHOLDER" SIN TITULO.  *STQ001
002300* 2024-12-10  EEDR  TK-0519  SE FIJA EL ORDEN DE LAS PLANTILLAS  *STQ001
002400*                   (ANTES SE BARAJABAN AL AZAR EN EL PROTOTIPO  *STQ001
002500*                   DEL AREA DE PRODUCTO); AQUI SIEMPRE SE USAN  *STQ001
002600*                   EN EL ORDEN LISTADO PARA QUE EL RESULTADO    *STQ001
002700*                   SEA REPRODUCIBLE ENTRE CORRIDAS.             *STQ001
002800* 2025-03-03  PEDR  TK-0530  SE AGREGA EL CONTROL DE             *STQ001
002900*                   QUIZ-FILE VACIO CUANDO EL PROYECTO NO TRAE   *STQ001
003000*                   NINGUN CAPITULO CON TITULO CARGADO.          *STQ001
003100* 2025-05-20  PEDR  TK-0570  SE DOCUMENTA ASSESSMENT-CHAPTER-    *STQ001
003200*                   WINDOW EN CONFIGURACION; QUEDA RESERVADA     *STQ001
003300*                   PARA EL SERVICIO EXTERNO DE PREGUNTAS, EL    *STQ001
003400*                   GENERADOR LOCAL NO LA USA.                   *STQ001
003410* 2025-07-08  EEDR  TK-0577  SE AGREGA EL VOLCADO DE DIAGNOSTICO *STQ001
003420*                   AL CIERRE (PROYECTO Y TOTAL DE PREGUNTAS)    *STQ001
003430*                   PARA FACILITAR EL SOPORTE CUANDO EL AREA DE  *STQ001
003440*                   CONTENIDO REPORTA MENOS PREGUNTAS DE LAS     *STQ001
003450*                   SEIS ESPERADAS.                              *STQ001
003460* 2026-08-10  PEDR  TK-0582  SE CORRIGE 320-ARMA-                *STQ001
003470*                   TEXTO-PREGUNTA: EL DELIMITADOR DE DOS        *STQ001
003480*                   ESPACIOS PODIA CONSUMIR EL ESPACIO SEPARADOR *STQ001
003490*                   DE LA PLANTILLA ANTES DEL RELLENO DEL CAMPO; *STQ001
003495*                   AHORA SE RECORTA POR LARGO REAL Y SE ARMA EL *STQ001
003497*                   SEPARADOR EN FORMA EXPLICITA.                *STQ001
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                     STPQUIZ.
003800 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION.                   STUDYPATH BATCH.
004000 DATE-WRITTEN.                   04/11/2024.
004100 DATE-COMPILED.
004200 SECURITY.                       USO INTERNO UNICAMENTE.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PROJECT-FILE ASSIGN TO PROJFILE
005000            ORGANIZATION     IS SEQUENTIAL
005100            FILE STATUS      IS FS-PROJECT.
005200     SELECT CHAPTER-FILE ASSIGN TO CHAPFILE
005300            ORGANIZATION     IS SEQUENTIAL
005400            FILE STATUS      IS FS-CHAPTER.
005500     SELECT QUIZ-FILE    ASSIGN TO QUIZFILE
005600            ORGANIZATION     IS SEQUENTIAL
005700            FILE STATUS      IS FS-QUIZ.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PROJECT-FILE.
006100     COPY STPPROJ.
006200 FD  CHAPTER-FILE.
006300     COPY STPCHAP.
006400 FD  QUIZ-FILE.
006500     COPY STPQUES.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*              A R E A   D E   F I L E   S T A T U S             *
006900******************************************************************
007000 01  FS-PROJECT                  PIC 9(02) VALUE ZEROES.
007100 01  FS-CHAPTER                  PIC 9(02) VALUE ZEROES.
007200 01  FS-QUIZ                     PIC 9(02) VALUE ZEROES.
007300******************************************************************
007400*         C O N S T A N T E S   D E   C O N F I G U R A C I O N  *
007500******************************************************************
007600 01  WKS-CONFIGURACION.
007700     02  WKS-TOTAL-PREGUNTAS     PIC 9(02) COMP VALUE 6.
007800     02  WKS-VENTANA-CAPITULOS   PIC 9(02) COMP VALUE 3.
007900*--> WKS-VENTANA-CAPITULOS QUEDA RESERVADA (VER BITACORA
008000*    2025-05-20); EL GENERADOR LOCAL DE PLANTILLAS FIJAS NO
008100*    LA CONSULTA.
008200******************************************************************
008300*    T A B L A   D E   P L A N T I L L A S   D E   P R E G U N T A
008400*    CINCO PLANTILLAS FIJAS, SE USAN SIEMPRE EN ESTE ORDEN       *
008500******************************************************************
008600 01  TABLA-PREFIJOS-PREGUNTA.
008700     02  FILLER  PIC X(50) VALUE
008800         "Summarize the primary theme presented in ".
008900     02  FILLER  PIC X(50) VALUE
009000         "Which key event is highlighted in ".
009100     02  FILLER  PIC X(50) VALUE
009200         "Identify one critical figure discussed in ".
009300     02  FILLER  PIC X(50) VALUE
009400         "Explain why the concepts in ".
009500     02  FILLER  PIC X(50) VALUE
009600         "List one cause and effect pair described in ".
009700 01  TABLA-PREFIJOS-PREGUNTA-R REDEFINES TABLA-PREFIJOS-PREGUNTA.
009800     02  PREGUNTA-PREFIJO OCCURS 5 TIMES
009900                          INDEXED BY IX-PLANTILLA PIC X(50).
010000 01  TABLA-SUFIJOS-PREGUNTA.
010100     02  FILLER  PIC X(50) VALUE ".".
010200     02  FILLER  PIC X(50) VALUE "?".
010300     02  FILLER  PIC X(50) VALUE " and their role.".
010400     02  FILLER  PIC X(50) VALUE
010500         " are foundational for the rest of the book.".
010600     02  FILLER  PIC X(50) VALUE ".".
010700 01  TABLA-SUFIJOS-PREGUNTA-R REDEFINES TABLA-SUFIJOS-PREGUNTA.
010800     02  PREGUNTA-SUFIJO  OCCURS 5 TIMES PIC X(50).
010900******************************************************************
011000*              V A R I A B L E S   D E   T R A B A J O           *
011100******************************************************************
011200 01  WKS-BANDERAS.
011300     02  WKS-FIN-CAPITULO        PIC 9(01) VALUE ZEROES.
011400         88  FIN-CAPITULO                VALUE 1.
011450     02  FILLER                  PIC X(05).
011500 01  WKS-PROJECT-ID              PIC 9(05) VALUE ZEROES.
011600 01  WKS-NUM-PREGUNTAS           PIC 9(02) COMP VALUE ZEROES.
011700 01  WKS-INDICE-PLANTILLA        PIC 9(02) COMP VALUE ZEROES.
011800 01  WKS-BASE-CICLO              PIC 9(04) COMP VALUE ZEROES.
011900 01  WKS-RESTO-CICLO             PIC 9(02) COMP VALUE ZEROES.
012000 01  WKS-COCIENTE-CICLO          PIC 9(04) COMP VALUE ZEROES.
012001******************************************************************
012002*--> LARGOS RECORTADOS PARA ARMAR EL TEXTO DE LA PREGUNTA (VER
012003*    BITACORA TK-0582); SE MIDE HASTA EL ULTIMO CARACTER NO
012004*    BLANCO DE CADA PLANTILLA Y DEL TITULO, EN VEZ DE CONFIAR EN
012005*    UN DELIMITADOR DE ESPACIOS QUE EL PROPIO RELLENO DEL CAMPO
012006*    PUEDE DISPARAR ANTES DE TIEMPO.
012007 01  WKS-ESPACIOS-FINALES        PIC 9(02) COMP VALUE ZEROES.
012008 01  WKS-LARGO-PREFIJO           PIC 9(02) COMP VALUE ZEROES.
012009 01  WKS-LARGO-TITULO            PIC 9(02) COMP VALUE ZEROES.
012010 01  WKS-LARGO-SUFIJO            PIC 9(02) COMP VALUE ZEROES.
012011******************************************************************
012020*   VOLCADO DE DIAGNOSTICO AL CIERRE, PARA REVISION EN EL SPOOL  *
012030******************************************************************
012040 01  WKS-DIAG-CIERRE.
012050     02  WKS-DIAG-PROJECT-ID     PIC 9(05).
012060     02  WKS-DIAG-PREGUNTAS      PIC 9(02).
012070 01  WKS-DIAG-CIERRE-R REDEFINES WKS-DIAG-CIERRE.
012080     02  WKS-DIAG-CIERRE-CRUDO   PIC X(07).
012100     PROCEDURE DIVISION.
012200 000-MAIN SECTION.
012300     PERFORM 100-APERTURA-ARCHIVOS
012400     PERFORM 200-LEE-CABECERA-PROYECTO
012500     PERFORM 300-LEE-CAPITULO
012600     PERFORM 310-GENERA-PREGUNTAS
012700             UNTIL FIN-CAPITULO OR WKS-NUM-PREGUNTAS >=
012800                   WKS-TOTAL-PREGUNTAS
012900     PERFORM 900-CIERRA-ARCHIVOS
013000     STOP RUN.
013100 000-MAIN-E. EXIT.
013200
013300 100-APERTURA-ARCHIVOS SECTION.
013400     OPEN INPUT  PROJECT-FILE CHAPTER-FILE
013500     OPEN OUTPUT QUIZ-FILE
013600     IF FS-PROJECT NOT = 0 OR FS-CHAPTER NOT = 0 OR
013650        FS-QUIZ    NOT = 0
013700        DISPLAY "STPQUIZ - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
013800        DISPLAY "FS PROJECT-FILE : " FS-PROJECT     UPON CONSOLE
013900        DISPLAY "FS CHAPTER-FILE : " FS-CHAPTER     UPON CONSOLE
014000        DISPLAY "FS QUIZ-FILE    : " FS-QUIZ        UPON CONSOLE
014100        MOVE 91 TO RETURN-CODE
014200        STOP RUN
014300     END-IF.
014400 100-APERTURA-ARCHIVOS-E. EXIT.
014500
014600 200-LEE-CABECERA-PROYECTO SECTION.
014700     READ PROJECT-FILE
014800        AT END
014900           DISPLAY "STPQUIZ - PROJECT-FILE VACIO" UPON CONSOLE
015000           MOVE 91 TO RETURN-CODE
015100           PERFORM 900-CIERRA-ARCHIVOS
015200           STOP RUN
015300     END-READ
015400     MOVE PR-PROJECT-ID TO WKS-PROJECT-ID.
015500 200-LEE-CABECERA-PROYECTO-E. EXIT.
015600
015700 300-LEE-CAPITULO SECTION.
015800     READ CHAPTER-FILE
015900        AT END SET FIN-CAPITULO TO TRUE
016000     END-READ.
016100 300-LEE-CAPITULO-E. EXIT.
016200
016300 310-GENERA-PREGUNTAS SECTION.
016400     IF CH-TITLE = SPACES
016500        PERFORM 300-LEE-CAPITULO
016600     ELSE
016700        ADD 1 TO WKS-NUM-PREGUNTAS
016800*--> INDICE = ((N - 1) MODULO 5) + 1, SIN USAR FUNCION
016900*    INTRINSECA, SOLO ARITMETICA ENTERA.
017000        COMPUTE WKS-BASE-CICLO = WKS-NUM-PREGUNTAS - 1
017100        COMPUTE WKS-COCIENTE-CICLO = WKS-BASE-CICLO / 5
017200        COMPUTE WKS-RESTO-CICLO = WKS-BASE-CICLO -
017300                (WKS-COCIENTE-CICLO * 5)
017400        COMPUTE WKS-INDICE-PLANTILLA = WKS-RESTO-CICLO + 1
017500        SET IX-PLANTILLA TO WKS-INDICE-PLANTILLA
017600        MOVE WKS-PROJECT-ID    TO QQ-PROJECT-ID
017700        MOVE WKS-NUM-PREGUNTAS TO QQ-SEQ
017800        PERFORM 320-ARMA-TEXTO-PREGUNTA
017900        MOVE "FREEFORM"        TO QQ-ANSWER
018000        MOVE CH-TITLE          TO QQ-CHAPTER-REF
018100        WRITE REG-PREGUNTA
018200        PERFORM 300-LEE-CAPITULO
018300     END-IF.
018400 310-GENERA-PREGUNTAS-E. EXIT.
018500
018600 320-ARMA-TEXTO-PREGUNTA SECTION.
018650     MOVE SPACES TO QQ-TEXT
018660     MOVE ZEROES TO WKS-ESPACIOS-FINALES
018670     INSPECT PREGUNTA-PREFIJO (IX-PLANTILLA)
018680             TALLYING WKS-ESPACIOS-FINALES
018690             FOR TRAILING SPACE
018700     COMPUTE WKS-LARGO-PREFIJO = 50 - WKS-ESPACIOS-FINALES
018710     MOVE ZEROES TO WKS-ESPACIOS-FINALES
018720     INSPECT CH-TITLE TALLYING WKS-ESPACIOS-FINALES
018730             FOR TRAILING SPACE
018740     COMPUTE WKS-LARGO-TITULO = 60 - WKS-ESPACIOS-FINALES
018750     MOVE ZEROES TO WKS-ESPACIOS-FINALES
018760     INSPECT PREGUNTA-SUFIJO (IX-PLANTILLA)
018770             TALLYING WKS-ESPACIOS-FINALES
018780             FOR TRAILING SPACE
018790     COMPUTE WKS-LARGO-SUFIJO = 50 - WKS-ESPACIOS-FINALES
018800     STRING PREGUNTA-PREFIJO (IX-PLANTILLA) (1:WKS-LARGO-PREFIJO)
018810                                             DELIMITED BY SIZE
018820            " "                              DELIMITED BY SIZE
018830            CH-TITLE (1:WKS-LARGO-TITULO)    DELIMITED BY SIZE
018840            PREGUNTA-SUFIJO  (IX-PLANTILLA) (1:WKS-LARGO-SUFIJO)
018850                                             DELIMITED BY SIZE
018900            INTO QQ-TEXT
019200     END-STRING.
019300 320-ARMA-TEXTO-PREGUNTA-E. EXIT.
019400
019500 900-CIERRA-ARCHIVOS SECTION.
019510     MOVE WKS-PROJECT-ID    TO WKS-DIAG-PROJECT-ID
019520     MOVE WKS-NUM-PREGUNTAS TO WKS-DIAG-PREGUNTAS
019530     DISPLAY "STPQUIZ - VOLCADO DE CIERRE (DIAG) : ("
019540              WKS-DIAG-CIERRE-CRUDO ")" UPON CONSOLE
019600     CLOSE PROJECT-FILE CHAPTER-FILE QUIZ-FILE.
019700 900-CIERRA-ARCHIVOS-E. EXIT.
