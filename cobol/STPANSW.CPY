000100******************************************************************
000200*    STPANSW  -  LAYOUT DE RESPUESTA DEL ESTUDIANTE               *
000300*                UN REGISTRO POR RESPUESTA, EN ORDEN DE PREGUNTA  *
000400******************************************************************
000500*    2024-11-11  EEDR  TK-0509  VERSION INICIAL DEL COPY          *STP004
000600******************************************************************
000700 01  REG-RESPUESTA.
000800     02  AN-PROJECT-ID           PIC 9(05).
000900     02  AN-SEQ                  PIC 9(02).
001000     02  AN-RESPONSE             PIC X(40).
001100     02  FILLER                  PIC X(03).
