000100******************************************************************
000200*    STPTASK  -  LAYOUT DE TAREA DE CRONOGRAMA (UN REGISTRO POR   *
000300*                SEMANA), EN ORDEN DE TK-WEEK                     *
000400******************************************************************
000500*    2024-11-18  EEDR  TK-0513  VERSION INICIAL DEL COPY          *STP006
000600*    2025-03-02  PEDR  TK-0544  SE AMPLIA TK-CHAPTER-LIST A       *STP006
000700*                      X(200) PORQUE LOS LIBROS TECNICOS TRAEN    *STP006
000800*                      TITULOS LARGOS Y SE TRUNCABAN DEMASIADO    *STP006
000900******************************************************************
001000 01  REG-TAREA.
001100     02  TK-PROJECT-ID           PIC 9(05).
001200     02  TK-WEEK                 PIC 9(03).
001300     02  TK-TYPE                 PIC X(08).
001400         88  TK-ES-APRENDIZAJE           VALUE "LEARNING".
001500         88  TK-ES-REPASO                VALUE "TESTING".
001600     02  TK-DUE-DATE             PIC 9(08).
001700     02  TK-STATUS               PIC X(10).
001800     02  TK-CHAPTER-COUNT        PIC 9(04).
001900     02  TK-PAGES                PIC 9(05).
002000     02  TK-EST-MINUTES          PIC 9(06).
002100     02  TK-CHAPTER-LIST         PIC X(200).
002200     02  FILLER                  PIC X(11).
